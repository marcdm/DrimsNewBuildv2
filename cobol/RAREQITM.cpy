000100************************************************************
000200*                                                          *
000300*  RAREQITM  --  RELIEF REQUEST ITEM DETAIL RECORD          *
000400*                                                          *
000500*  KEY = (RELIEFRQST-ID, ITEM-ID).  ISSUE-QTY IS THE        *
000600*  CUMULATIVE AMOUNT PACKAGED SO FAR ACROSS ALL RELIEF      *
000700*  PACKAGES BUILT AGAINST THIS LINE; PKGBUILD POSTS TO IT.  *
000800*                                                          *
000900*  MAINTENANCE ACTIVITY                                    *
001000*  ---------- ---- ---------- -------------------------    *
001100*  1986-02-06 RKH  AIDM-0101  ORIGINAL LAYOUT               AIDM0101
001200*  1997-09-19 RKH  AIDM-0188  ADDED VERSION-NBR FOR LOCKING  AIDM0188
001300************************************************************
001400 01  RI-RELIEF-REQUEST-ITEM.
001500     05  RI-RELIEFRQST-ID            PIC 9(09).
001600     05  RI-ITEM-ID                  PIC 9(09).
001700     05  RI-REQUEST-QTY              PIC S9(10)V99.
001800     05  RI-ISSUE-QTY                PIC S9(10)V99.
001900     05  RI-URGENCY-IND              PIC X(01).
002000     05  RI-RQST-REASON-DESC         PIC X(255).
002100     05  RI-REQUIRED-BY-DATE         PIC 9(08).
002200     05  RI-STATUS-CODE              PIC X(01).
002300         88  RI-STATUS-REQUESTED           VALUE 'R'.
002400     05  RI-STATUS-REASON-DESC       PIC X(255).
002500     05  RI-ACTION-BY-ID             PIC X(20).
002600     05  RI-ACTION-DTIME             PIC X(26).
002700     05  RI-VERSION-NBR              PIC 9(09).
002800     05  FILLER                      PIC X(03).

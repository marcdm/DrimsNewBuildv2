000100 PROCESS OUTDD(DISPLAYS) DYNAM
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400*                                                                *
000500*  PROGRAM:  PKGLIST                                             *
000600*                                                                *
000700*  DESCRIPTION:  RELIEF PACKAGE LISTING REPORT.  READS THE        *
000800*  RELIEF-PACKAGE-HEADER MASTER, SORTS IT DESCENDING BY PACKAGE   *
000900*  ID, AND PRINTS A 132-COLUMN COLUMNAR REPORT -- OPTIONALLY      *
001000*  FILTERED TO ONE STATUS BY A ONE-BYTE RUN PARAMETER.            *
001100*                                                                *
001200*  PARM='A' (OR NO PARM)   LISTS ALL STATUSES                     *
001300*  PARM='P'                LISTS PENDING PACKAGES ONLY            *
001400*  PARM='D'                LISTS DISPATCHED PACKAGES ONLY         *
001500*  PARM='C'                LISTS COMPLETED PACKAGES ONLY          *
001600*                                                                *
001700******************************************************************
001800 PROGRAM-ID.                 PKGLIST.
001900 AUTHOR.                     D W LENNOX.
002000 INSTALLATION.               DRIMS RELIEF AID MANAGEMENT - AIDMGMT.
002100 DATE-WRITTEN.               AUGUST 1986.
002200 DATE-COMPILED.
002300 SECURITY.                   NONE.
002400******************************************************************
002500*  CHANGE ACTIVITY                                                *
002600*------------------------------------------------------------------
002700*  DATE       INIT  REQUEST     DESCRIPTION                       *
002800*  ---------- ----  ----------  --------------------------------- *
002900*  1986-08-14 DWL   AIDM-0108   ORIGINAL INSTALLATION.             *
003000*  1990-02-03 DWL   AIDM-0133   ADDED PER-STATUS TRAILER COUNTS,   *
003100*                               WAS A BARE GRAND TOTAL BEFORE.     *
003200*  1995-05-22 GSF   AIDM-0171   STATUS-FILTER PARM ADDED SO A      *
003300*                               SITE CAN RUN A PENDING-ONLY OR     *
003400*                               DISPATCHED-ONLY LIST.              *
003500*  1998-11-30 RKH   AIDM-0179   Y2K REMEDIATION - RUN-DATE HEADING *
003600*                               WIDENED TO 4-DIGIT YEAR.           *
003700*  1999-03-02 RKH   AIDM-0181   Y2K REGRESSION SIGN-OFF.           *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.            IBM-390.
004200 OBJECT-COMPUTER.            IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT AIDM-RELIEFPKG-FILE
004800         ASSIGN TO            RELIEFPH
004900         FILE STATUS IS       WS-PH-FILE-STATUS.
005000     SELECT SD-SORT-WORK-FILE
005100         ASSIGN TO            SORTWK01.
005200     SELECT AIDM-PKGLIST-RPT-FILE
005300         ASSIGN TO            PKGLRPT
005400         FILE STATUS IS       WS-RP-FILE-STATUS.
005500**
005600 DATA DIVISION.
005700 FILE SECTION.
005800*-----------------------------------------------------------------
005900 FD  AIDM-RELIEFPKG-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200     COPY RAPKGHDR.
006300*-----------------------------------------------------------------
006400* SORT WORK RECORD -- TRIMMED TO THE COLUMNS THE REPORT PRINTS.   *
006500*-----------------------------------------------------------------
006600 SD  SD-SORT-WORK-FILE.
006700 01  SD-SORT-WORK-RECORD.
006800     05  SD-RELIEFPKG-ID             PIC 9(09).
006900     05  SD-RELIEFRQST-ID            PIC 9(09).
007000     05  SD-START-DATE               PIC 9(08).
007100     05  SD-START-DATE-R REDEFINES SD-START-DATE.
007200         10  SD-START-DATE-CCYY      PIC 9(04).
007300         10  SD-START-DATE-MM        PIC 9(02).
007400         10  SD-START-DATE-DD        PIC 9(02).
007500     05  SD-STATUS-CODE              PIC X(01).
007600     05  SD-TRANSPORT-MODE           PIC X(255).
007700     05  SD-DISPATCH-DTIME           PIC X(26).
007800*-----------------------------------------------------------------
007900 FD  AIDM-PKGLIST-RPT-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 01  RP-REPORT-LINE.
008300     05  RP-LINE-TEXT                PIC X(132).
008400*
008500 WORKING-STORAGE SECTION.
008600*-----------------------------------------------------------------
008700 01  WS-FILE-STATUSES.
008800     05  WS-PH-FILE-STATUS           PIC X(02).
008900     05  WS-RP-FILE-STATUS           PIC X(02).
009000*-----------------------------------------------------------------
009100 01  WS-SWITCHES.
009200     05  WS-SORT-EOF-SW              PIC X(01)  VALUE 'N'.
009300         88  SORT-EOF-YES                  VALUE 'Y'.
009400         88  SORT-EOF-NO                   VALUE 'N'.
009500     05  FILLER                      PIC X(03).
009600*-----------------------------------------------------------------
009700 01  WS-RUN-PARM-SAVE                PIC X(01)  VALUE 'A'.
009800     88  WS-FILTER-ALL                      VALUE 'A'.
009900     88  WS-FILTER-PENDING                  VALUE 'P'.
010000     88  WS-FILTER-DISPATCHED               VALUE 'D'.
010100     88  WS-FILTER-COMPLETED                VALUE 'C'.
010200*-----------------------------------------------------------------
010300 01  WS-COUNTERS.
010400     05  WS-LINES-LISTED             PIC 9(07)  COMP-3 VALUE ZERO.
010500     05  WS-PENDING-COUNT            PIC 9(07)  COMP-3 VALUE ZERO.
010600     05  WS-DISPATCHED-COUNT         PIC 9(07)  COMP-3 VALUE ZERO.
010700     05  WS-COMPLETED-COUNT          PIC 9(07)  COMP-3 VALUE ZERO.
010800*-----------------------------------------------------------------
010900 01  WS-DATE-OF-RUN                  PIC 9(08)  COMP.
011000 01  WS-DATE-OF-RUN-R REDEFINES WS-DATE-OF-RUN.
011100     05  WS-RUN-DATE-CCYY            PIC 9(04).
011200     05  WS-RUN-DATE-MM              PIC 9(02).
011300     05  WS-RUN-DATE-DD              PIC 9(02).
011400 01  WS-RUN-DATE-EDIT                PIC 9(04)/99/99.
011500 01  WS-RUN-DATE-EDIT-R REDEFINES WS-RUN-DATE-EDIT.
011600     05  FILLER                      PIC X(10).
011700*-----------------------------------------------------------------
011800* PRINT LINES, EACH WITH A FILLER PAD TO THE 132-COLUMN WIDTH     *
011900*-----------------------------------------------------------------
012000 01  WS-HEADING-LINE-1.
012100     05  FILLER                      PIC X(01)  VALUE SPACE.
012200     05  FILLER                      PIC X(40)
012300                     VALUE 'D R I M S   RELIEF  PACKAGE  LISTING'.
012400     05  FILLER                      PIC X(14)  VALUE '  RUN DATE : '.
012500     05  HL1-RUN-DATE                PIC 9(04)/99/99.
012600     05  FILLER                      PIC X(63)  VALUE SPACES.
012700 01  WS-HEADING-LINE-2.
012800     05  FILLER                      PIC X(01)  VALUE SPACE.
012900     05  FILLER                      PIC X(16)  VALUE 'STATUS FILTER : '.
013000     05  HL2-STATUS-FILTER-TEXT      PIC X(10)  VALUE SPACES.
013100     05  FILLER                      PIC X(105) VALUE SPACES.
013200 01  WS-HEADING-LINE-3.
013300     05  FILLER                      PIC X(01)  VALUE SPACE.
013400     05  FILLER                      PIC X(09)  VALUE 'PKG ID'.
013500     05  FILLER                      PIC X(11)  VALUE 'REQUEST ID'.
013600     05  FILLER                      PIC X(12)  VALUE 'START DATE'.
013700     05  FILLER                      PIC X(10)  VALUE 'STATUS'.
013800     05  FILLER                      PIC X(22)  VALUE 'TRANSPORT'.
013900     05  FILLER                      PIC X(26)  VALUE 'DISPATCH TIME'.
014000     05  FILLER                      PIC X(41)  VALUE SPACES.
014100 01  WS-DETAIL-LINE.
014200     05  DL-PKG-ID                   PIC Z(08)9.
014300     05  FILLER                      PIC X(02)  VALUE SPACES.
014400     05  DL-REQUEST-ID                PIC Z(08)9.
014500     05  FILLER                      PIC X(02)  VALUE SPACES.
014600     05  DL-START-DATE               PIC 9(04)/99/99.
014700     05  FILLER                      PIC X(02)  VALUE SPACES.
014800     05  DL-STATUS-TEXT              PIC X(10)  VALUE SPACES.
014900     05  DL-TRANSPORT                PIC X(20)  VALUE SPACES.
015000     05  FILLER                      PIC X(02)  VALUE SPACES.
015100     05  DL-DISPATCH-TIME            PIC X(26)  VALUE SPACES.
015200     05  FILLER                      PIC X(29)  VALUE SPACES.
015300 01  WS-TRAILER-LINE-1.
015400     05  FILLER                      PIC X(01)  VALUE SPACE.
015500     05  FILLER                      PIC X(20)  VALUE 'PACKAGES LISTED : '.
015600     05  TL1-GRAND-COUNT             PIC ZZZ,ZZ9.
015700     05  FILLER                      PIC X(104) VALUE SPACES.
015800 01  WS-TRAILER-LINE-2.
015900     05  FILLER                      PIC X(01)  VALUE SPACE.
016000     05  FILLER                      PIC X(10)  VALUE 'PENDING : '.
016100     05  TL2-PENDING-COUNT           PIC ZZZ,ZZ9.
016200     05  FILLER                      PIC X(04)  VALUE SPACES.
016300     05  FILLER                      PIC X(13)  VALUE 'DISPATCHED : '.
016400     05  TL2-DISPATCHED-COUNT        PIC ZZZ,ZZ9.
016500     05  FILLER                      PIC X(04)  VALUE SPACES.
016600     05  FILLER                      PIC X(12)  VALUE 'COMPLETED : '.
016700     05  TL2-COMPLETED-COUNT         PIC ZZZ,ZZ9.
016800     05  FILLER                      PIC X(73)  VALUE SPACES.
016900*
017000 LINKAGE SECTION.
017100 01  PARM.
017200     05  PARM-LENGTH                 PIC S9(04)  COMP.
017300     05  PARM-STATUS-FILTER          PIC X(01).
017400*
017500******************************************************************
017600 PROCEDURE DIVISION           USING PARM.
017700*-----------------------------------------------------------------
017800 0000-MAINLINE.
017900*
018000     PERFORM 0100-INITIALIZE          THRU 0100-EXIT.
018100     SORT SD-SORT-WORK-FILE
018200         ON DESCENDING KEY SD-RELIEFPKG-ID
018300         USING AIDM-RELIEFPKG-FILE
018400         OUTPUT PROCEDURE IS 0300-PRINT-PACKAGE-REPORT
018500                             THRU 0300-EXIT.
018600     PERFORM 0900-TERMINATE           THRU 0900-EXIT.
018700     STOP RUN.
018800*-----------------------------------------------------------------
018900 0100-INITIALIZE.
019000*
019100     ACCEPT WS-DATE-OF-RUN            FROM DATE YYYYMMDD.
019200     MOVE WS-RUN-DATE-CCYY            TO WS-RUN-DATE-EDIT(1:4).
019300     MOVE WS-RUN-DATE-MM               TO WS-RUN-DATE-EDIT(6:2).
019400     MOVE WS-RUN-DATE-DD               TO WS-RUN-DATE-EDIT(9:2).
019500     MOVE WS-RUN-DATE-CCYY            TO HL1-RUN-DATE(1:4).
019600     MOVE WS-RUN-DATE-MM               TO HL1-RUN-DATE(6:2).
019700     MOVE WS-RUN-DATE-DD               TO HL1-RUN-DATE(9:2).
019800*
019900     IF PARM-LENGTH > ZERO
020000        MOVE PARM-STATUS-FILTER       TO WS-RUN-PARM-SAVE
020100     ELSE
020200        SET WS-FILTER-ALL             TO TRUE
020300     END-IF.
020400*
020500     EVALUATE TRUE
020600         WHEN WS-FILTER-PENDING
020700             MOVE 'PENDING'           TO HL2-STATUS-FILTER-TEXT
020800         WHEN WS-FILTER-DISPATCHED
020900             MOVE 'DISPATCHED'        TO HL2-STATUS-FILTER-TEXT
021000         WHEN WS-FILTER-COMPLETED
021100             MOVE 'COMPLETED'         TO HL2-STATUS-FILTER-TEXT
021200         WHEN OTHER
021300             MOVE 'ALL'               TO HL2-STATUS-FILTER-TEXT
021400     END-EVALUATE.
021500*
021600     OPEN OUTPUT AIDM-PKGLIST-RPT-FILE.
021700     WRITE RP-REPORT-LINE FROM WS-HEADING-LINE-1.
021800     WRITE RP-REPORT-LINE FROM WS-HEADING-LINE-2.
021900     WRITE RP-REPORT-LINE FROM WS-HEADING-LINE-3.
022000*
022100 0100-EXIT.
022200     EXIT.
022300*-----------------------------------------------------------------
022400* SORT OUTPUT PROCEDURE -- RETURNS THE SORTED PACKAGES IN         *
022500* DESCENDING PACKAGE-ID ORDER, APPLIES THE STATUS FILTER, AND     *
022600* PRINTS ONE DETAIL LINE PER SURVIVING PACKAGE.                   *
022700*-----------------------------------------------------------------
022800 0300-PRINT-PACKAGE-REPORT.
022900*
023000     PERFORM 0310-RETURN-AND-PRINT   THRU 0310-EXIT
023100             UNTIL SORT-EOF-YES.
023200*
023300 0300-EXIT.
023400     EXIT.
023500*-----------------------------------------------------------------
023600 0310-RETURN-AND-PRINT.
023700*
023800     RETURN SD-SORT-WORK-FILE
023900         AT END  SET SORT-EOF-YES    TO TRUE
024000                 GO TO 0310-EXIT.
024100*
024200     EVALUATE TRUE
024300         WHEN WS-FILTER-ALL
024400             CONTINUE
024500         WHEN WS-FILTER-PENDING
024600             IF SD-STATUS-CODE NOT = 'P'
024700                GO TO 0310-EXIT
024800             END-IF
024900         WHEN WS-FILTER-DISPATCHED
025000             IF SD-STATUS-CODE NOT = 'D'
025100                GO TO 0310-EXIT
025200             END-IF
025300         WHEN WS-FILTER-COMPLETED
025400             IF SD-STATUS-CODE NOT = 'C'
025500                GO TO 0310-EXIT
025600             END-IF
025700     END-EVALUATE.
025800*
025900     MOVE SD-RELIEFPKG-ID             TO DL-PKG-ID.
026000     MOVE SD-RELIEFRQST-ID            TO DL-REQUEST-ID.
026100     MOVE SD-START-DATE-CCYY          TO DL-START-DATE(1:4).
026200     MOVE SD-START-DATE-MM            TO DL-START-DATE(6:2).
026300     MOVE SD-START-DATE-DD            TO DL-START-DATE(9:2).
026400     MOVE SD-TRANSPORT-MODE(1:20)     TO DL-TRANSPORT.
026500     MOVE SD-DISPATCH-DTIME           TO DL-DISPATCH-TIME.
026600*
026700     EVALUATE SD-STATUS-CODE
026800         WHEN 'P'
026900             MOVE 'PENDING'           TO DL-STATUS-TEXT
027000             ADD 1                    TO WS-PENDING-COUNT
027100         WHEN 'D'
027200             MOVE 'DISPATCHED'        TO DL-STATUS-TEXT
027300             ADD 1                    TO WS-DISPATCHED-COUNT
027400         WHEN 'C'
027500             MOVE 'COMPLETED'         TO DL-STATUS-TEXT
027600             ADD 1                    TO WS-COMPLETED-COUNT
027700         WHEN OTHER
027800             MOVE 'UNKNOWN'           TO DL-STATUS-TEXT
027900     END-EVALUATE.
028000*
028100     ADD 1                             TO WS-LINES-LISTED.
028200     WRITE RP-REPORT-LINE FROM WS-DETAIL-LINE.
028300*
028400 0310-EXIT.
028500     EXIT.
028600*-----------------------------------------------------------------
028700 0900-TERMINATE.
028800*
028900     MOVE WS-LINES-LISTED              TO TL1-GRAND-COUNT.
029000     WRITE RP-REPORT-LINE FROM WS-TRAILER-LINE-1.
029100     MOVE WS-PENDING-COUNT             TO TL2-PENDING-COUNT.
029200     MOVE WS-DISPATCHED-COUNT          TO TL2-DISPATCHED-COUNT.
029300     MOVE WS-COMPLETED-COUNT           TO TL2-COMPLETED-COUNT.
029400     WRITE RP-REPORT-LINE FROM WS-TRAILER-LINE-2.
029500     CLOSE AIDM-PKGLIST-RPT-FILE.
029600*
029700 0900-EXIT.
029800     EXIT.

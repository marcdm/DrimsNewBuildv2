000100************************************************************
000200*                                                          *
000300*  RAINVMST  --  WAREHOUSE INVENTORY MASTER RECORD          *
000400*                                                          *
000500*  KEY = INVENTORY-ID (UNIQUE).  PKGBUILD SEARCHES THIS     *
000600*  TABLE BY (WAREHOUSE-ID, ITEM-ID) FOR AN ACTIVE ROW AND   *
000700*  CHECKS USABLE-QTY BEFORE PACKING A DETAIL LINE.          *
000800*                                                          *
000900*  MAINTENANCE ACTIVITY                                    *
001000*  ---------- ---- ---------- -------------------------    *
001100*  1986-02-06 RKH  AIDM-0101  ORIGINAL LAYOUT               AIDM0101
001200*  1997-09-19 RKH  AIDM-0188  ADDED VERSION-NBR FOR LOCKING  AIDM0188
001300************************************************************
001400 01  IV-INVENTORY-MASTER.
001500     05  IV-INVENTORY-ID             PIC 9(09).
001600     05  IV-WAREHOUSE-ID             PIC 9(09).
001700     05  IV-ITEM-ID                  PIC 9(09).
001800     05  IV-USABLE-QTY               PIC S9(10)V99.
001900     05  IV-RESERVED-QTY             PIC S9(10)V99.
002000     05  IV-DEFECTIVE-QTY            PIC S9(10)V99.
002100     05  IV-EXPIRED-QTY              PIC S9(10)V99.
002200     05  IV-UOM-CODE                 PIC X(25).
002300     05  IV-LAST-VERIFIED-BY         PIC X(20).
002400     05  IV-LAST-VERIFIED-DATE       PIC 9(08).
002500     05  IV-STATUS-CODE              PIC X(01).
002600         88  IV-STATUS-ACTIVE              VALUE 'A'.
002700     05  IV-CREATE-BY-ID             PIC X(20).
002800     05  IV-CREATE-DTIME             PIC X(26).
002900     05  IV-UPDATE-BY-ID             PIC X(20).
003000     05  IV-UPDATE-DTIME             PIC X(26).
003100     05  IV-VERSION-NBR              PIC 9(09).
003200     05  FILLER                      PIC X(05).

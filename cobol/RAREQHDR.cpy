000100************************************************************
000200*                                                          *
000300*  RAREQHDR  --  RELIEF REQUEST HEADER RECORD               *
000400*                                                          *
000500*  ONE ROW PER NEEDS LIST SUBMITTED BY AN AGENCY.  DRIVES  *
000600*  PKGBUILD ELIGIBILITY (STATUS-CODE 2/3 ONLY).             *
000700*                                                          *
000800*  MAINTENANCE ACTIVITY                                    *
000900*  ---------- ---- ---------- -------------------------    *
001000*  1986-02-06 RKH  AIDM-0101  ORIGINAL LAYOUT               AIDM0101
001100*  1997-09-19 RKH  AIDM-0188  ADDED VERSION-NBR FOR LOCKING  AIDM0188
001200************************************************************
001300 01  RR-RELIEF-REQUEST-HEADER.
001400     05  RR-RELIEFRQST-ID            PIC 9(09).
001500     05  RR-AGENCY-ID                PIC 9(09).
001600     05  RR-REQUEST-DATE             PIC 9(08).
001700     05  RR-REQUEST-DATE-R REDEFINES RR-REQUEST-DATE.
001800         10  RR-REQUEST-DATE-CCYY    PIC 9(04).
001900         10  RR-REQUEST-DATE-MM      PIC 9(02).
002000         10  RR-REQUEST-DATE-DD      PIC 9(02).
002100     05  RR-URGENCY-IND              PIC X(01).
002200     05  RR-STATUS-CODE              PIC 9(02).
002300         88  RR-STATUS-SUBMITTED           VALUE 01.
002400         88  RR-STATUS-APPROVED            VALUE 02.
002500         88  RR-STATUS-PARTIALLY-FILLED    VALUE 03.
002600         88  RR-STATUS-COMPLETED           VALUE 04.
002700         88  RR-STATUS-FULFILLABLE         VALUES 02 03.
002800     05  RR-CREATE-BY-ID             PIC X(20).
002900     05  RR-CREATE-DTIME             PIC X(26).
003000     05  RR-REVIEW-BY-ID             PIC X(20).
003100     05  RR-REVIEW-DTIME             PIC X(26).
003200     05  RR-ACTION-BY-ID             PIC X(20).
003300     05  RR-ACTION-DTIME             PIC X(26).
003400     05  RR-VERSION-NBR              PIC 9(09).
003500     05  FILLER                      PIC X(04).

000100************************************************************
000200*                                                          *
000300*  RAWHSMST  --  WAREHOUSE LOOKUP RECORD                    *
000400*                                                          *
000500*  READ-ONLY FOR PKGBUILD.  ONLY STATUS-CODE 'A' WAREHOUSES *
000600*  MAY SERVE AS A PACKAGE-BUILD SOURCE.                     *
000700*                                                          *
000800*  MAINTENANCE ACTIVITY                                    *
000900*  ---------- ---- ---------- -------------------------    *
001000*  1986-02-06 RKH  AIDM-0101  ORIGINAL LAYOUT               AIDM0101
001100************************************************************
001200 01  WH-WAREHOUSE-LOOKUP.
001300     05  WH-WAREHOUSE-ID             PIC 9(09).
001400     05  WH-WAREHOUSE-NAME           PIC X(60).
001500     05  WH-STATUS-CODE              PIC X(01).
001600         88  WH-STATUS-ACTIVE              VALUE 'A'.
001700     05  FILLER                      PIC X(02).

000100 PROCESS DYNAM OUTDD(DISPLAYS)
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400*                                                                *
000500*  PROGRAM:  USERADM                                             *
000600*                                                                *
000700*  DESCRIPTION:  USER-MASTER MAINTENANCE.  READS USERADM         *
000800*  TRANSACTIONS (CREATE/EDIT/ACTIVATE/DEACTIVATE) AGAINST THE     *
000900*  USER MASTER, THE ROLE-ASSIGNMENT FILE AND THE WAREHOUSE-       *
001000*  ASSIGNMENT FILE.  ALL THREE MASTERS ARE LOADED COMPLETE INTO   *
001100*  TABLES, UPDATED IN PLACE (OR APPENDED TO, FOR A NEW USER OR A  *
001200*  NEW ASSIGNMENT ROW), AND REWRITTEN WHOLESALE TO NEW-MASTER     *
001300*  OUTPUT FILES AT END OF RUN.                                    *
001400*                                                                *
001500******************************************************************
001600 PROGRAM-ID.                 USERADM.
001700 AUTHOR.                     G S FARRELL.
001800 INSTALLATION.               DRIMS RELIEF AID MANAGEMENT - AIDMGMT.
001900 DATE-WRITTEN.               NOVEMBER 1986.
002000 DATE-COMPILED.
002100 SECURITY.                   NONE.
002200******************************************************************
002300*  CHANGE ACTIVITY                                                *
002400*------------------------------------------------------------------
002500*  DATE       INIT  REQUEST     DESCRIPTION                       *
002600*  ---------- ----  ----------  --------------------------------- *
002700*  1986-11-18 GSF   AIDM-0112   ORIGINAL INSTALLATION.             *
002800*  1987-04-09 GSF   AIDM-0121   ADDED DUPLICATE-EMAIL CHECK -      *
002900*                               A SECOND ANALYST HAD BEEN KEYING   *
003000*                               THE SAME STAFF MEMBER TWICE.       *
003100*  1988-09-30 DWL   AIDM-0129   FULL-NAME DERIVATION MOVED OUT OF  *
003200*                               THE ON-LINE SCREEN AND INTO THIS   *
003300*                               BATCH JOB SO BOTH PATHS AGREE.     *
003400*  1990-06-14 DWL   AIDM-0140   DELETE-THEN-INSERT LOGIC ADDED FOR *
003500*                               ROLE/WAREHOUSE REASSIGNMENT ON     *
003600*                               EDIT - WAS APPEND-ONLY BEFORE AND  *
003700*                               LEFT STALE ROWS BEHIND.            *
003800*  1993-02-25 GSF   AIDM-0157   SELF-DEACTIVATION REJECT ADDED     *
003900*                               AFTER AN ADMINISTRATOR LOCKED      *
004000*                               HIMSELF OUT OF THE SYSTEM.         *
004100*  1998-11-30 RKH   AIDM-0179   Y2K REMEDIATION - CREATED-AT STAMP *
004200*                               NOW BUILT FROM THE 4-DIGIT DATE-   *
004300*                               OF-RUN, SEE WS-DATE-OF-RUN BELOW.  *
004400*  1999-03-02 RKH   AIDM-0181   Y2K REGRESSION SIGN-OFF.           *
004500*  2006-02-27 LMT   AIDM-0205   TABLE SIZES RAISED FOR ROLE/       *
004600*                               WAREHOUSE ASSIGNMENT GROWTH.       *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.            IBM-390.
005100 OBJECT-COMPUTER.            IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT AIDM-USERADM-TXN-FILE
005700         ASSIGN TO            USERTXN
005800         FILE STATUS IS       WS-TX-FILE-STATUS.
005900     SELECT AIDM-USER-FILE
006000         ASSIGN TO            USERMST
006100         FILE STATUS IS       WS-UM-FILE-STATUS.
006200     SELECT AIDM-USER-OUT-FILE
006300         ASSIGN TO            USRMSTN
006400         FILE STATUS IS       WS-UO-FILE-STATUS.
006500     SELECT AIDM-ROLE-ASG-FILE
006600         ASSIGN TO            ROLEASG
006700         FILE STATUS IS       WS-RA-FILE-STATUS.
006800     SELECT AIDM-ROLE-ASG-OUT-FILE
006900         ASSIGN TO            ROLEASGN
007000         FILE STATUS IS       WS-RO-FILE-STATUS.
007100     SELECT AIDM-WHSE-ASG-FILE
007200         ASSIGN TO            WHSEASG
007300         FILE STATUS IS       WS-WA-FILE-STATUS.
007400     SELECT AIDM-WHSE-ASG-OUT-FILE
007500         ASSIGN TO            WHSEASGN
007600         FILE STATUS IS       WS-WO-FILE-STATUS.
007700     SELECT AIDM-RUN-CONTROL-FILE
007800         ASSIGN TO            USRCNTL
007900         FILE STATUS IS       WS-RC-FILE-STATUS.
008000**
008100 DATA DIVISION.
008200 FILE SECTION.
008300*-----------------------------------------------------------------
008400 FD  AIDM-USERADM-TXN-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700     COPY RAUSRTXN.
008800*-----------------------------------------------------------------
008900 FD  AIDM-USER-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200     COPY RAUSRMST.
009300*-----------------------------------------------------------------
009400* NEW-MASTER OUTPUT -- MANUALLY LAID OUT (NOT COPY RAUSRMST) SO   *
009500* THE SAME FIELD SHAPE CAN EXIST TWICE IN THIS PROGRAM WITHOUT A  *
009600* DUPLICATE 01-LEVEL DATA-NAME CONFLICT.                          *
009700*-----------------------------------------------------------------
009800 FD  AIDM-USER-OUT-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD.
010100 01  UO-USER-MASTER-OUT.
010200     05  UO-USER-ID                  PIC 9(09).
010300     05  UO-EMAIL                    PIC X(200).
010400     05  UO-PASSWORD-HASH            PIC X(256).
010500     05  UO-FIRST-NAME               PIC X(100).
010600     05  UO-LAST-NAME                PIC X(100).
010700     05  UO-FULL-NAME                PIC X(200).
010800     05  UO-ORGANIZATION             PIC X(200).
010900     05  UO-JOB-TITLE                PIC X(200).
011000     05  UO-PHONE                    PIC X(50).
011100     05  UO-ACTIVE-FLAG              PIC X(01).
011200     05  UO-CREATED-AT               PIC X(26).
011300     05  FILLER                      PIC X(03).
011400*-----------------------------------------------------------------
011500 FD  AIDM-ROLE-ASG-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800     COPY RAROLASG.
011900*-----------------------------------------------------------------
012000 FD  AIDM-ROLE-ASG-OUT-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD.
012300 01  RO-ROLE-ASSIGNMENT-OUT.
012400     05  RO-USER-ID                  PIC 9(09).
012500     05  RO-ROLE-ID                  PIC 9(09).
012600     05  RO-ACTION-BY-ID             PIC X(20).
012700     05  RO-ACTION-DTIME             PIC X(26).
012800     05  FILLER                      PIC X(01).
012900*-----------------------------------------------------------------
013000 FD  AIDM-WHSE-ASG-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD.
013300     COPY RAWHSASG.
013400*-----------------------------------------------------------------
013500 FD  AIDM-WHSE-ASG-OUT-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD.
013800 01  WO-WAREHOUSE-ASSIGNMENT-OUT.
013900     05  WO-USER-ID                  PIC 9(09).
014000     05  WO-WAREHOUSE-ID             PIC 9(09).
014100     05  WO-ACTION-BY-ID             PIC X(20).
014200     05  WO-ACTION-DTIME             PIC X(26).
014300     05  FILLER                      PIC X(01).
014400*-----------------------------------------------------------------
014500 FD  AIDM-RUN-CONTROL-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD.
014800 01  RC-RUN-CONTROL-LINE.
014900     05  RC-LINE-TEXT                PIC X(132).
015000*
015100 WORKING-STORAGE SECTION.
015200*-----------------------------------------------------------------
015300 01  WS-FILE-STATUSES.
015400     05  WS-TX-FILE-STATUS           PIC X(02).
015500         88  TX-AT-END                    VALUE '10'.
015600     05  WS-UM-FILE-STATUS           PIC X(02).
015700     05  WS-UO-FILE-STATUS           PIC X(02).
015800     05  WS-RA-FILE-STATUS           PIC X(02).
015900     05  WS-RO-FILE-STATUS           PIC X(02).
016000     05  WS-WA-FILE-STATUS           PIC X(02).
016100     05  WS-WO-FILE-STATUS           PIC X(02).
016200     05  WS-RC-FILE-STATUS           PIC X(02).
016300*-----------------------------------------------------------------
016400 01  WS-SWITCHES.
016500     05  WS-TXN-EOF-SW               PIC X(01)  VALUE 'N'.
016600         88  TXN-EOF-YES                  VALUE 'Y'.
016700     05  WS-TXN-REJECT-SW            PIC X(01)  VALUE 'N'.
016800         88  TXN-REJECTED                 VALUE 'Y'.
016900         88  TXN-NOT-REJECTED             VALUE 'N'.
017000     05  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.
017100         88  USER-FOUND                   VALUE 'Y'.
017200         88  USER-NOT-FOUND                VALUE 'N'.
017300     05  WS-REJECT-REASON            PIC X(40)  VALUE SPACES.
017400     05  FILLER                      PIC X(01).
017500*-----------------------------------------------------------------
017600* USER-MASTER TABLE -- LOADED COMPLETE, UPDATED OR APPENDED TO,   *
017700* REWRITTEN WHOLESALE AT END OF RUN.  AIDM-0205: 50000 ENTRIES.   *
017800*-----------------------------------------------------------------
017900 01  WS-UM-TABLE.
018000     05  WS-UM-ENTRY                 OCCURS 50000 TIMES
018100                                     INDEXED BY UM-INX.
018200         10  TBUM-USER-ID            PIC 9(09).
018300         10  TBUM-EMAIL              PIC X(200).
018400         10  TBUM-PASSWORD-HASH      PIC X(256).
018500         10  TBUM-FIRST-NAME         PIC X(100).
018600         10  TBUM-LAST-NAME          PIC X(100).
018700         10  TBUM-FULL-NAME          PIC X(200).
018800         10  TBUM-ORGANIZATION       PIC X(200).
018900         10  TBUM-JOB-TITLE          PIC X(200).
019000         10  TBUM-PHONE              PIC X(50).
019100         10  TBUM-ACTIVE-FLAG        PIC X(01).
019200         10  TBUM-CREATED-AT         PIC X(26).
019300 01  WS-UM-COUNT                     PIC 9(07)  COMP VALUE ZERO.
019400*-----------------------------------------------------------------
019500* ROLE / WAREHOUSE ASSIGNMENT TABLES -- A TBxx-DELETED-SW OF 'Y'  *
019600* MEANS THE ROW IS DROPPED WHEN THE NEW MASTER IS WRITTEN (THE    *
019700* "DELETE" HALF OF A DELETE-THEN-INSERT EDIT).                    *
019800*-----------------------------------------------------------------
019900 01  WS-RA-TABLE.
020000     05  WS-RA-ENTRY                 OCCURS 100000 TIMES
020100                                     INDEXED BY RA-INX.
020200         10  TBRA-USER-ID            PIC 9(09).
020300         10  TBRA-ROLE-ID            PIC 9(09).
020400         10  TBRA-ACTION-BY-ID       PIC X(20).
020500         10  TBRA-ACTION-DTIME       PIC X(26).
020600         10  TBRA-DELETED-SW         PIC X(01).
020700             88  TBRA-DELETED              VALUE 'Y'.
020800 01  WS-RA-COUNT                     PIC 9(07)  COMP VALUE ZERO.
020900*
021000 01  WS-WA-TABLE.
021100     05  WS-WA-ENTRY                 OCCURS 100000 TIMES
021200                                     INDEXED BY WA-INX.
021300         10  TBWA-USER-ID            PIC 9(09).
021400         10  TBWA-WAREHOUSE-ID       PIC 9(09).
021500         10  TBWA-ACTION-BY-ID       PIC X(20).
021600         10  TBWA-ACTION-DTIME       PIC X(26).
021700         10  TBWA-DELETED-SW         PIC X(01).
021800             88  TBWA-DELETED              VALUE 'Y'.
021900 01  WS-WA-COUNT                     PIC 9(07)  COMP VALUE ZERO.
022000*-----------------------------------------------------------------
022100 01  WS-COUNTERS.
022200     05  WS-TXN-READ-COUNT           PIC 9(07)  COMP-3 VALUE ZERO.
022300     05  WS-CREATED-COUNT            PIC 9(07)  COMP-3 VALUE ZERO.
022400     05  WS-UPDATED-COUNT            PIC 9(07)  COMP-3 VALUE ZERO.
022500     05  WS-ACTIVATED-COUNT          PIC 9(07)  COMP-3 VALUE ZERO.
022600     05  WS-DEACTIVATED-COUNT        PIC 9(07)  COMP-3 VALUE ZERO.
022700     05  WS-REJECTED-COUNT           PIC 9(07)  COMP-3 VALUE ZERO.
022800     05  WS-SUBSCRIPT-HOLD           PIC 9(07)  COMP VALUE ZERO.
022900     05  WS-DTL-INX                  PIC 9(02)  COMP VALUE ZERO.
023000*-----------------------------------------------------------------
023100 01  WS-DATE-OF-RUN                  PIC 9(08)  COMP.
023200 01  WS-DATE-OF-RUN-R REDEFINES WS-DATE-OF-RUN.
023300     05  WS-RUN-DATE-CCYY            PIC 9(04).
023400     05  WS-RUN-DATE-MM              PIC 9(02).
023500     05  WS-RUN-DATE-DD              PIC 9(02).
023600 01  WS-TIME-OF-RUN                  PIC 9(08)  COMP.
023700 01  WS-TIME-OF-RUN-R REDEFINES WS-TIME-OF-RUN.
023800     05  WS-RUN-TIME-HH              PIC 9(02).
023900     05  WS-RUN-TIME-MM              PIC 9(02).
024000     05  WS-RUN-TIME-SS              PIC 9(02).
024100     05  WS-RUN-TIME-HH-R REDEFINES WS-RUN-TIME-HH
024200                             PIC XX.
024300 01  WS-NOW-STAMP                    PIC X(26)  VALUE SPACES.
024400*-----------------------------------------------------------------
024500* FULL-NAME DERIVATION WORK AREA (RULE U3) AND PASSWORD-HASH      *
024600* WORK AREA (RULE U4) -- NO CRYPTOGRAPHIC LIBRARY ON THIS BOX,    *
024700* SO THE "HASH" IS A POSITION-WEIGHTED CHECKSUM OF THE RAW        *
024800* CREDENTIAL.  THE REAL AUTHENTICATION LAYER NEVER SEES A VALUE    *
024900* COMPUTED HERE -- THIS FEED IS BATCH-SIDE ONLY.                  *
025000*-----------------------------------------------------------------
025100 01  WS-NAME-WORK-AREA.
025200     05  WS-FIRST-TRIMMED            PIC X(100) VALUE SPACES.
025300     05  WS-LAST-TRIMMED             PIC X(100) VALUE SPACES.
025400     05  WS-FIRST-LEN                PIC 9(03)  COMP VALUE ZERO.
025500     05  WS-LAST-LEN                 PIC 9(03)  COMP VALUE ZERO.
025600*
025700 01  WS-HASH-WORK-AREA.
025800     05  WS-HASH-CHAR-TAB            PIC X(64).
025900     05  WS-HASH-CHAR-TAB-R REDEFINES WS-HASH-CHAR-TAB.
026000         10  WS-HASH-BYTE            PIC 9(03) COMP-X
026100                                     OCCURS 64 TIMES.
026200     05  WS-HASH-SUBSCRIPT           PIC 9(02)  COMP VALUE ZERO.
026300     05  WS-HASH-ACCUM               PIC 9(09)  COMP-3 VALUE ZERO.
026400     05  WS-HASH-ACCUM-EDIT          PIC 9(09).
026500     05  WS-HASH-RESULT              PIC X(32)  VALUE SPACES.
026600*
026700 LINKAGE SECTION.
026800*
026900******************************************************************
027000 PROCEDURE DIVISION.
027100*-----------------------------------------------------------------
027200 0000-MAINLINE.
027300*
027400     PERFORM 0100-INITIALIZE          THRU 0100-EXIT.
027500     PERFORM 0200-LOAD-TABLES         THRU 0200-EXIT.
027600     PERFORM 0300-PROCESS-ONE-TXN     THRU 0300-EXIT
027700             UNTIL TXN-EOF-YES.
027800     PERFORM 8500-REWRITE-MASTERS     THRU 8500-EXIT.
027900     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
028000     STOP RUN.
028100*-----------------------------------------------------------------
028200 0100-INITIALIZE.
028300*
028400     ACCEPT WS-DATE-OF-RUN            FROM DATE YYYYMMDD.
028500     ACCEPT WS-TIME-OF-RUN            FROM TIME.
028600     STRING WS-RUN-DATE-CCYY  '-' WS-RUN-DATE-MM  '-' WS-RUN-DATE-DD
028700            '-' WS-RUN-TIME-HH '.' WS-RUN-TIME-MM '.' WS-RUN-TIME-SS
028800            DELIMITED BY SIZE INTO WS-NOW-STAMP.
028900*
029000     OPEN INPUT  AIDM-USERADM-TXN-FILE
029100                 AIDM-USER-FILE
029200                 AIDM-ROLE-ASG-FILE
029300                 AIDM-WHSE-ASG-FILE.
029400     OPEN OUTPUT AIDM-USER-OUT-FILE
029500                 AIDM-ROLE-ASG-OUT-FILE
029600                 AIDM-WHSE-ASG-OUT-FILE
029700                 AIDM-RUN-CONTROL-FILE.
029800*
029900 0100-EXIT.
030000     EXIT.
030100*-----------------------------------------------------------------
030200 0200-LOAD-TABLES.
030300*
030400     PERFORM 0210-LOAD-USER-TABLE     THRU 0210-EXIT.
030500     PERFORM 0220-LOAD-ROLE-TABLE     THRU 0220-EXIT.
030600     PERFORM 0230-LOAD-WHSE-TABLE     THRU 0230-EXIT.
030700*
030800     READ AIDM-USERADM-TXN-FILE
030900         AT END SET TXN-EOF-YES       TO TRUE.
031000*
031100 0200-EXIT.
031200     EXIT.
031300*-----------------------------------------------------------------
031400 0210-LOAD-USER-TABLE.
031500*
031600     READ AIDM-USER-FILE
031700         AT END GO TO 0210-EXIT.
031800     ADD 1                         TO WS-UM-COUNT.
031900     SET UM-INX                    TO WS-UM-COUNT.
032000     MOVE UM-USER-ID               TO TBUM-USER-ID(UM-INX).
032100     MOVE UM-EMAIL                 TO TBUM-EMAIL(UM-INX).
032200     MOVE UM-PASSWORD-HASH         TO TBUM-PASSWORD-HASH(UM-INX).
032300     MOVE UM-FIRST-NAME            TO TBUM-FIRST-NAME(UM-INX).
032400     MOVE UM-LAST-NAME             TO TBUM-LAST-NAME(UM-INX).
032500     MOVE UM-FULL-NAME             TO TBUM-FULL-NAME(UM-INX).
032600     MOVE UM-ORGANIZATION          TO TBUM-ORGANIZATION(UM-INX).
032700     MOVE UM-JOB-TITLE             TO TBUM-JOB-TITLE(UM-INX).
032800     MOVE UM-PHONE                 TO TBUM-PHONE(UM-INX).
032900     MOVE UM-ACTIVE-FLAG           TO TBUM-ACTIVE-FLAG(UM-INX).
033000     MOVE UM-CREATED-AT            TO TBUM-CREATED-AT(UM-INX).
033100     GO TO 0210-LOAD-USER-TABLE.
033200*
033300 0210-EXIT.
033400     EXIT.
033500*-----------------------------------------------------------------
033600 0220-LOAD-ROLE-TABLE.
033700*
033800     READ AIDM-ROLE-ASG-FILE
033900         AT END GO TO 0220-EXIT.
034000     ADD 1                         TO WS-RA-COUNT.
034100     SET RA-INX                    TO WS-RA-COUNT.
034200     MOVE RA-USER-ID               TO TBRA-USER-ID(RA-INX).
034300     MOVE RA-ROLE-ID               TO TBRA-ROLE-ID(RA-INX).
034400     MOVE RA-ACTION-BY-ID          TO TBRA-ACTION-BY-ID(RA-INX).
034500     MOVE RA-ACTION-DTIME          TO TBRA-ACTION-DTIME(RA-INX).
034600     MOVE 'N'                      TO TBRA-DELETED-SW(RA-INX).
034700     GO TO 0220-LOAD-ROLE-TABLE.
034800*
034900 0220-EXIT.
035000     EXIT.
035100*-----------------------------------------------------------------
035200 0230-LOAD-WHSE-TABLE.
035300*
035400     READ AIDM-WHSE-ASG-FILE
035500         AT END GO TO 0230-EXIT.
035600     ADD 1                         TO WS-WA-COUNT.
035700     SET WA-INX                    TO WS-WA-COUNT.
035800     MOVE WA-USER-ID               TO TBWA-USER-ID(WA-INX).
035900     MOVE WA-WAREHOUSE-ID          TO TBWA-WAREHOUSE-ID(WA-INX).
036000     MOVE WA-ACTION-BY-ID          TO TBWA-ACTION-BY-ID(WA-INX).
036100     MOVE WA-ACTION-DTIME          TO TBWA-ACTION-DTIME(WA-INX).
036200     MOVE 'N'                      TO TBWA-DELETED-SW(WA-INX).
036300     GO TO 0230-LOAD-WHSE-TABLE.
036400*
036500 0230-EXIT.
036600     EXIT.
036700*-----------------------------------------------------------------
036800* ONE TRANSACTION -- DISPATCH ON TXN-CODE.                        *
036900*-----------------------------------------------------------------
037000 0300-PROCESS-ONE-TXN.
037100*
037200     ADD 1                            TO WS-TXN-READ-COUNT.
037300     SET TXN-NOT-REJECTED             TO TRUE.
037400     MOVE SPACES                      TO WS-REJECT-REASON.
037500*
037600     EVALUATE TRUE
037700         WHEN UT-TXN-CREATE
037800             PERFORM 0400-CREATE-USER     THRU 0400-EXIT
037900         WHEN UT-TXN-EDIT
038000             PERFORM 0500-EDIT-USER       THRU 0500-EXIT
038100         WHEN UT-TXN-ACTIVATE
038200             PERFORM 0600-ACTIVATE-USER   THRU 0600-EXIT
038300         WHEN UT-TXN-DEACTIVATE
038400             PERFORM 0700-DEACTIVATE-USER THRU 0700-EXIT
038500         WHEN OTHER
038600             MOVE 'UNKNOWN TRANSACTION CODE' TO WS-REJECT-REASON
038700             SET TXN-REJECTED             TO TRUE
038800     END-EVALUATE.
038900*
039000     IF TXN-REJECTED
039100        PERFORM 8000-WRITE-REJECT-LINE THRU 8000-EXIT
039200     END-IF.
039300*
039400     READ AIDM-USERADM-TXN-FILE
039500         AT END SET TXN-EOF-YES       TO TRUE.
039600*
039700 0300-EXIT.
039800     EXIT.
039900*-----------------------------------------------------------------
040000* RULE U1/U2/U3/U4 -- CREATE A NEW USER, PLUS HIS ROLE AND         *
040100* WAREHOUSE ASSIGNMENT ROWS.                                       *
040200*-----------------------------------------------------------------
040300 0400-CREATE-USER.
040400*
040500     IF UT-EMAIL = SPACES OR UT-PASSWORD = SPACES
040600        MOVE 'EMAIL OR PASSWORD BLANK' TO WS-REJECT-REASON
040700        SET TXN-REJECTED             TO TRUE
040800        GO TO 0400-EXIT
040900     END-IF.
041000*
041100     INSPECT UT-EMAIL CONVERTING
041200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
041300         'abcdefghijklmnopqrstuvwxyz'.
041400*
041500     SET USER-NOT-FOUND               TO TRUE.
041600     SET UM-INX                       TO 1.
041700     SEARCH WS-UM-ENTRY
041800         AT END
041900             CONTINUE
042000         WHEN TBUM-EMAIL(UM-INX) = UT-EMAIL
042100             SET USER-FOUND           TO TRUE.
042200     IF USER-FOUND
042300        MOVE 'EMAIL ALREADY ON FILE'  TO WS-REJECT-REASON
042400        SET TXN-REJECTED             TO TRUE
042500        GO TO 0400-EXIT
042600     END-IF.
042700*
042800     PERFORM 1000-DERIVE-FULL-NAME    THRU 1000-EXIT.
042900     PERFORM 1100-HASH-PASSWORD       THRU 1100-EXIT.
043000*
043100     ADD 1                            TO WS-UM-COUNT.
043200     SET UM-INX                       TO WS-UM-COUNT.
043300     MOVE UT-TARGET-USER-ID           TO TBUM-USER-ID(UM-INX).
043400     MOVE UT-EMAIL                    TO TBUM-EMAIL(UM-INX).
043500     MOVE WS-HASH-RESULT              TO TBUM-PASSWORD-HASH(UM-INX).
043600     MOVE UT-FIRST-NAME               TO TBUM-FIRST-NAME(UM-INX).
043700     MOVE UT-LAST-NAME                TO TBUM-LAST-NAME(UM-INX).
043800     MOVE WS-NAME-WORK-AREA           TO TBUM-FULL-NAME(UM-INX).
043900     MOVE UT-ORGANIZATION             TO TBUM-ORGANIZATION(UM-INX).
044000     MOVE UT-JOB-TITLE                TO TBUM-JOB-TITLE(UM-INX).
044100     MOVE UT-PHONE                    TO TBUM-PHONE(UM-INX).
044200     MOVE UT-ACTIVE-FLAG              TO TBUM-ACTIVE-FLAG(UM-INX).
044300     MOVE WS-NOW-STAMP                TO TBUM-CREATED-AT(UM-INX).
044400*
044500     PERFORM 1200-INSERT-ASSIGNMENTS  THRU 1200-EXIT.
044600     ADD 1                            TO WS-CREATED-COUNT.
044700*
044800 0400-EXIT.
044900     EXIT.
045000*-----------------------------------------------------------------
045100* RULE U3/U4/U5 -- REPLACE AN EXISTING USER'S FIELDS AND FULLY    *
045200* REPLACE HIS ROLE AND WAREHOUSE ASSIGNMENT SETS.                 *
045300*-----------------------------------------------------------------
045400 0500-EDIT-USER.
045500*
045600     PERFORM 1300-FIND-USER-BY-ID     THRU 1300-EXIT.
045700     IF USER-NOT-FOUND
045800        MOVE 'TARGET USER NOT FOUND'  TO WS-REJECT-REASON
045900        SET TXN-REJECTED             TO TRUE
046000        GO TO 0500-EXIT
046100     END-IF.
046200*
046300     MOVE UT-FIRST-NAME               TO TBUM-FIRST-NAME(UM-INX).
046400     MOVE UT-LAST-NAME                TO TBUM-LAST-NAME(UM-INX).
046500     MOVE UT-ORGANIZATION             TO TBUM-ORGANIZATION(UM-INX).
046600     MOVE UT-JOB-TITLE                TO TBUM-JOB-TITLE(UM-INX).
046700     MOVE UT-PHONE                    TO TBUM-PHONE(UM-INX).
046800     MOVE UT-ACTIVE-FLAG              TO TBUM-ACTIVE-FLAG(UM-INX).
046900*
047000     PERFORM 1000-DERIVE-FULL-NAME    THRU 1000-EXIT.
047100     MOVE WS-NAME-WORK-AREA           TO TBUM-FULL-NAME(UM-INX).
047200*
047300     IF UT-PASSWORD NOT = SPACES
047400        PERFORM 1100-HASH-PASSWORD    THRU 1100-EXIT
047500        MOVE WS-HASH-RESULT           TO TBUM-PASSWORD-HASH(UM-INX)
047600     END-IF.
047700*
047800     PERFORM 1400-DELETE-ASSIGNMENTS  THRU 1400-EXIT.
047900     PERFORM 1200-INSERT-ASSIGNMENTS  THRU 1200-EXIT.
048000     ADD 1                            TO WS-UPDATED-COUNT.
048100*
048200 0500-EXIT.
048300     EXIT.
048400*-----------------------------------------------------------------
048500* RULE U7 -- ACTIVATE ONLY FLIPS ACTIVE-FLAG.                     *
048600*-----------------------------------------------------------------
048700 0600-ACTIVATE-USER.
048800*
048900     PERFORM 1300-FIND-USER-BY-ID     THRU 1300-EXIT.
049000     IF USER-NOT-FOUND
049100        MOVE 'TARGET USER NOT FOUND'  TO WS-REJECT-REASON
049200        SET TXN-REJECTED             TO TRUE
049300        GO TO 0600-EXIT
049400     END-IF.
049500*
049600     MOVE 'Y'                         TO TBUM-ACTIVE-FLAG(UM-INX).
049700     ADD 1                            TO WS-ACTIVATED-COUNT.
049800*
049900 0600-EXIT.
050000     EXIT.
050100*-----------------------------------------------------------------
050200* RULE U6/U7 -- DEACTIVATE REJECTS SELF-DEACTIVATION, OTHERWISE   *
050300* ONLY FLIPS ACTIVE-FLAG.                                         *
050400*-----------------------------------------------------------------
050500 0700-DEACTIVATE-USER.
050600*
050700     IF UT-TARGET-USER-ID = UT-ACTOR-USER-ID
050800        MOVE 'CANNOT DEACTIVATE SELF'  TO WS-REJECT-REASON
050900        SET TXN-REJECTED             TO TRUE
051000        GO TO 0700-EXIT
051100     END-IF.
051200*
051300     PERFORM 1300-FIND-USER-BY-ID     THRU 1300-EXIT.
051400     IF USER-NOT-FOUND
051500        MOVE 'TARGET USER NOT FOUND'  TO WS-REJECT-REASON
051600        SET TXN-REJECTED             TO TRUE
051700        GO TO 0700-EXIT
051800     END-IF.
051900*
052000     MOVE 'N'                         TO TBUM-ACTIVE-FLAG(UM-INX).
052100     ADD 1                            TO WS-DEACTIVATED-COUNT.
052200*
052300 0700-EXIT.
052400     EXIT.
052500*-----------------------------------------------------------------
052600* RULE U3 -- FULL-NAME = TRIMMED "FIRST LAST", ONE SPACE BETWEEN  *
052700* THE TWO ONLY WHEN BOTH ARE PRESENT.                             *
052800*-----------------------------------------------------------------
052900 1000-DERIVE-FULL-NAME.
053000*
053100     MOVE SPACES                      TO WS-NAME-WORK-AREA.
053200     MOVE UT-FIRST-NAME               TO WS-FIRST-TRIMMED.
053300     MOVE UT-LAST-NAME                TO WS-LAST-TRIMMED.
053400*
053500     IF WS-FIRST-TRIMMED = SPACES AND WS-LAST-TRIMMED = SPACES
053600        MOVE SPACES                   TO WS-NAME-WORK-AREA
053700        GO TO 1000-EXIT
053800     END-IF.
053900*
054000     IF WS-LAST-TRIMMED = SPACES
054100        MOVE WS-FIRST-TRIMMED         TO WS-NAME-WORK-AREA
054200        GO TO 1000-EXIT
054300     END-IF.
054400*
054500     IF WS-FIRST-TRIMMED = SPACES
054600        MOVE WS-LAST-TRIMMED          TO WS-NAME-WORK-AREA
054700        GO TO 1000-EXIT
054800     END-IF.
054900*
055000     STRING WS-FIRST-TRIMMED DELIMITED BY SPACE
055100            ' '                      DELIMITED BY SIZE
055200            WS-LAST-TRIMMED DELIMITED BY SPACE
055300            INTO WS-NAME-WORK-AREA.
055400*
055500 1000-EXIT.
055600     EXIT.
055700*-----------------------------------------------------------------
055800* RULE U4 -- RAW PASSWORD IS NEVER STORED.  THIS SHOP HAS NO      *
055900* CRYPTOGRAPHIC SUBROUTINE LIBRARY, SO THE "HASH" IS A POSITION-  *
056000* WEIGHTED CHECKSUM OF THE CHARACTERS, EXPANDED BACK OUT TO A     *
056100* 32-BYTE PRINTABLE STRING.  OPAQUE IS ALL THAT IS REQUIRED.      *
056200*-----------------------------------------------------------------
056300 1100-HASH-PASSWORD.
056400*
056500     MOVE UT-PASSWORD(1:64)           TO WS-HASH-CHAR-TAB.
056600     MOVE ZERO                        TO WS-HASH-ACCUM.
056700*
056800     PERFORM 1110-ACCUMULATE-ONE-BYTE THRU 1110-EXIT
056900             VARYING WS-HASH-SUBSCRIPT FROM 1 BY 1
057000             UNTIL WS-HASH-SUBSCRIPT > 64.
057100*
057200     MOVE WS-HASH-ACCUM               TO WS-HASH-ACCUM-EDIT.
057300     STRING 'AIDMHASH'                 DELIMITED BY SIZE
057400            WS-HASH-ACCUM-EDIT         DELIMITED BY SIZE
057500            '000000000000000'         DELIMITED BY SIZE
057600            INTO WS-HASH-RESULT.
057700*
057800 1100-EXIT.
057900     EXIT.
058000*-----------------------------------------------------------------
058100 1110-ACCUMULATE-ONE-BYTE.
058200*
058300     COMPUTE WS-HASH-ACCUM =
058400             (WS-HASH-ACCUM * 31 +
058500              WS-HASH-BYTE(WS-HASH-SUBSCRIPT) +
058600              WS-HASH-SUBSCRIPT).
058700*
058800 1110-EXIT.
058900     EXIT.
059000*-----------------------------------------------------------------
059100* RULE U5 -- INSERT THE SUPPLIED ROLE AND WAREHOUSE ASSIGNMENT    *
059200* SETS (BLANK/ZERO ENTRIES ARE IGNORED).                          *
059300*-----------------------------------------------------------------
059400 1200-INSERT-ASSIGNMENTS.
059500*
059600     PERFORM 1210-INSERT-ONE-ROLE     THRU 1210-EXIT
059700             VARYING WS-DTL-INX FROM 1 BY 1
059800             UNTIL WS-DTL-INX > 10.
059900*
060000     PERFORM 1220-INSERT-ONE-WHSE     THRU 1220-EXIT
060100             VARYING WS-DTL-INX FROM 1 BY 1
060200             UNTIL WS-DTL-INX > 10.
060300*
060400 1200-EXIT.
060500     EXIT.
060600*-----------------------------------------------------------------
060700 1210-INSERT-ONE-ROLE.
060800*
060900     IF UT-ROLE-ID(WS-DTL-INX) > ZERO
061000        ADD 1                        TO WS-RA-COUNT
061100        SET RA-INX                   TO WS-RA-COUNT
061200        MOVE UT-TARGET-USER-ID       TO TBRA-USER-ID(RA-INX)
061300        MOVE UT-ROLE-ID(WS-DTL-INX)  TO TBRA-ROLE-ID(RA-INX)
061400        MOVE UT-ACTOR-USER-ID        TO TBRA-ACTION-BY-ID(RA-INX)
061500        MOVE WS-NOW-STAMP            TO TBRA-ACTION-DTIME(RA-INX)
061600        MOVE 'N'                     TO TBRA-DELETED-SW(RA-INX)
061700     END-IF.
061800*
061900 1210-EXIT.
062000     EXIT.
062100*-----------------------------------------------------------------
062200 1220-INSERT-ONE-WHSE.
062300*
062400     IF UT-WAREHOUSE-ID(WS-DTL-INX) > ZERO
062500        ADD 1                        TO WS-WA-COUNT
062600        SET WA-INX                   TO WS-WA-COUNT
062700        MOVE UT-TARGET-USER-ID       TO TBWA-USER-ID(WA-INX)
062800        MOVE UT-WAREHOUSE-ID(WS-DTL-INX)
062900                                     TO TBWA-WAREHOUSE-ID(WA-INX)
063000        MOVE UT-ACTOR-USER-ID        TO TBWA-ACTION-BY-ID(WA-INX)
063100        MOVE WS-NOW-STAMP            TO TBWA-ACTION-DTIME(WA-INX)
063200        MOVE 'N'                     TO TBWA-DELETED-SW(WA-INX)
063300     END-IF.
063400*
063500 1220-EXIT.
063600     EXIT.
063700*-----------------------------------------------------------------
063800 1300-FIND-USER-BY-ID.
063900*
064000     SET USER-NOT-FOUND               TO TRUE.
064100     SET UM-INX                       TO 1.
064200     SEARCH WS-UM-ENTRY
064300         AT END
064400             CONTINUE
064500         WHEN TBUM-USER-ID(UM-INX) = UT-TARGET-USER-ID
064600             SET USER-FOUND           TO TRUE.
064700*
064800 1300-EXIT.
064900     EXIT.
065000*-----------------------------------------------------------------
065100* RULE U5 -- MARK EVERY EXISTING ROLE/WAREHOUSE ROW FOR THIS      *
065200* USER AS DELETED (THE "DELETE" HALF OF DELETE-THEN-INSERT).      *
065300*-----------------------------------------------------------------
065400 1400-DELETE-ASSIGNMENTS.
065500*
065600     PERFORM 1410-DELETE-ONE-ROLE-ROW THRU 1410-EXIT
065700             VARYING RA-INX FROM 1 BY 1
065800             UNTIL RA-INX > WS-RA-COUNT.
065900*
066000     PERFORM 1420-DELETE-ONE-WHSE-ROW THRU 1420-EXIT
066100             VARYING WA-INX FROM 1 BY 1
066200             UNTIL WA-INX > WS-WA-COUNT.
066300*
066400 1400-EXIT.
066500     EXIT.
066600*-----------------------------------------------------------------
066700 1410-DELETE-ONE-ROLE-ROW.
066800*
066900     IF TBRA-USER-ID(RA-INX) = UT-TARGET-USER-ID
067000        MOVE 'Y'                     TO TBRA-DELETED-SW(RA-INX)
067100     END-IF.
067200*
067300 1410-EXIT.
067400     EXIT.
067500*-----------------------------------------------------------------
067600 1420-DELETE-ONE-WHSE-ROW.
067700*
067800     IF TBWA-USER-ID(WA-INX) = UT-TARGET-USER-ID
067900        MOVE 'Y'                     TO TBWA-DELETED-SW(WA-INX)
068000     END-IF.
068100*
068200 1420-EXIT.
068300     EXIT.
068400*-----------------------------------------------------------------
068500 8000-WRITE-REJECT-LINE.
068600*
068700     ADD 1                            TO WS-REJECTED-COUNT.
068800     MOVE SPACES                      TO RC-RUN-CONTROL-LINE.
068900     STRING 'TXN '     UT-TARGET-USER-ID
069000            ' CODE '   UT-TXN-CODE
069100            ' REJECTED - ' WS-REJECT-REASON
069200            DELIMITED BY SIZE INTO RC-LINE-TEXT.
069300     WRITE RC-RUN-CONTROL-LINE.
069400*
069500 8000-EXIT.
069600     EXIT.
069700*-----------------------------------------------------------------
069800* REWRITE EACH TABLE WHOLESALE TO ITS NEW-MASTER OUTPUT FILE,     *
069900* SKIPPING ANY ROW MARKED DELETED.                                *
070000*-----------------------------------------------------------------
070100 8500-REWRITE-MASTERS.
070200*
070300     PERFORM 8510-WRITE-ONE-UM-OUT    THRU 8510-EXIT
070400             VARYING UM-INX FROM 1 BY 1
070500             UNTIL UM-INX > WS-UM-COUNT.
070600*
070700     PERFORM 8520-WRITE-ONE-RA-OUT    THRU 8520-EXIT
070800             VARYING RA-INX FROM 1 BY 1
070900             UNTIL RA-INX > WS-RA-COUNT.
071000*
071100     PERFORM 8530-WRITE-ONE-WA-OUT    THRU 8530-EXIT
071200             VARYING WA-INX FROM 1 BY 1
071300             UNTIL WA-INX > WS-WA-COUNT.
071400*
071500 8500-EXIT.
071600     EXIT.
071700*-----------------------------------------------------------------
071800 8510-WRITE-ONE-UM-OUT.
071900*
072000     MOVE TBUM-USER-ID(UM-INX)        TO UO-USER-ID.
072100     MOVE TBUM-EMAIL(UM-INX)          TO UO-EMAIL.
072200     MOVE TBUM-PASSWORD-HASH(UM-INX)  TO UO-PASSWORD-HASH.
072300     MOVE TBUM-FIRST-NAME(UM-INX)     TO UO-FIRST-NAME.
072400     MOVE TBUM-LAST-NAME(UM-INX)      TO UO-LAST-NAME.
072500     MOVE TBUM-FULL-NAME(UM-INX)      TO UO-FULL-NAME.
072600     MOVE TBUM-ORGANIZATION(UM-INX)   TO UO-ORGANIZATION.
072700     MOVE TBUM-JOB-TITLE(UM-INX)      TO UO-JOB-TITLE.
072800     MOVE TBUM-PHONE(UM-INX)          TO UO-PHONE.
072900     MOVE TBUM-ACTIVE-FLAG(UM-INX)    TO UO-ACTIVE-FLAG.
073000     MOVE TBUM-CREATED-AT(UM-INX)     TO UO-CREATED-AT.
073100     WRITE UO-USER-MASTER-OUT.
073200*
073300 8510-EXIT.
073400     EXIT.
073500*-----------------------------------------------------------------
073600 8520-WRITE-ONE-RA-OUT.
073700*
073800     IF NOT TBRA-DELETED(RA-INX)
073900        MOVE TBRA-USER-ID(RA-INX)      TO RO-USER-ID
074000        MOVE TBRA-ROLE-ID(RA-INX)      TO RO-ROLE-ID
074100        MOVE TBRA-ACTION-BY-ID(RA-INX) TO RO-ACTION-BY-ID
074200        MOVE TBRA-ACTION-DTIME(RA-INX) TO RO-ACTION-DTIME
074300        WRITE RO-ROLE-ASSIGNMENT-OUT
074400     END-IF.
074500*
074600 8520-EXIT.
074700     EXIT.
074800*-----------------------------------------------------------------
074900 8530-WRITE-ONE-WA-OUT.
075000*
075100     IF NOT TBWA-DELETED(WA-INX)
075200        MOVE TBWA-USER-ID(WA-INX)      TO WO-USER-ID
075300        MOVE TBWA-WAREHOUSE-ID(WA-INX) TO WO-WAREHOUSE-ID
075400        MOVE TBWA-ACTION-BY-ID(WA-INX) TO WO-ACTION-BY-ID
075500        MOVE TBWA-ACTION-DTIME(WA-INX) TO WO-ACTION-DTIME
075600        WRITE WO-WAREHOUSE-ASSIGNMENT-OUT
075700     END-IF.
075800*
075900 8530-EXIT.
076000     EXIT.
076100*-----------------------------------------------------------------
076200 9000-TERMINATE.
076300*
076400     MOVE SPACES                      TO RC-RUN-CONTROL-LINE.
076500     STRING 'USERADM TOTALS - READ '     WS-TXN-READ-COUNT
076600            ' CREATED '                  WS-CREATED-COUNT
076700            ' UPDATED '                  WS-UPDATED-COUNT
076800            ' ACTIVATED '                WS-ACTIVATED-COUNT
076900            ' DEACTIVATED '              WS-DEACTIVATED-COUNT
077000            ' REJECTED '                 WS-REJECTED-COUNT
077100            DELIMITED BY SIZE INTO RC-LINE-TEXT.
077200     WRITE RC-RUN-CONTROL-LINE.
077300*
077400     CLOSE AIDM-USERADM-TXN-FILE
077500           AIDM-USER-FILE
077600           AIDM-USER-OUT-FILE
077700           AIDM-ROLE-ASG-FILE
077800           AIDM-ROLE-ASG-OUT-FILE
077900           AIDM-WHSE-ASG-FILE
078000           AIDM-WHSE-ASG-OUT-FILE
078100           AIDM-RUN-CONTROL-FILE.
078200*
078300 9000-EXIT.
078400     EXIT.

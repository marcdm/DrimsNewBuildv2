000100 PROCESS DYNAM OUTDD(DISPLAYS)
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400*                                                                *
000500*  PROGRAM:  PKGDISP                                             *
000600*                                                                *
000700*  DESCRIPTION:  RELIEF PACKAGE DISPATCH STEP.  READS THE        *
000800*  PKGDISP TRANSACTION FILE (PACKAGE ID, OPERATOR, TIMESTAMP)     *
000900*  AGAINST THE RELIEF-PACKAGE-HEADER MASTER AND TRANSITIONS A     *
001000*  PENDING PACKAGE TO DISPATCHED.  AIDMGMT WORKFLOW STEP 2B.      *
001100*                                                                *
001200*  ONLY A PACKAGE IN STATUS 'P' MAY BE DISPATCHED -- A PACKAGE    *
001300*  ALREADY DISPATCHED OR COMPLETED IS REJECTED TO THE RUN-CONTROL *
001400*  REPORT, RULE D1.  THE HEADER MASTER IS CARRIED IN FULL IN A    *
001500*  WORKING-STORAGE TABLE AND REWRITTEN AT END OF RUN, SAME        *
001600*  OLD-MASTER/NEW-MASTER TECHNIQUE AS PKGBUILD USES FOR THE       *
001700*  RELIEFRQST-ITEM MASTER.                                       *
001800*                                                                *
001900******************************************************************
002000 PROGRAM-ID.                 PKGDISP.
002100 AUTHOR.                     D W LENNOX.
002200 INSTALLATION.               DRIMS RELIEF AID MANAGEMENT - AIDMGMT.
002300 DATE-WRITTEN.               JUNE 1986.
002400 DATE-COMPILED.
002500 SECURITY.                   NONE.
002600******************************************************************
002700*  CHANGE ACTIVITY                                                *
002800*------------------------------------------------------------------
002900*  DATE       INIT  REQUEST     DESCRIPTION                       *
003000*  ---------- ----  ----------  --------------------------------- *
003100*  1986-06-02 DWL   AIDM-0105   ORIGINAL INSTALLATION.             *
003200*  1989-01-17 DWL   AIDM-0131   REJECT COUNT NOW BROKEN OUT FROM   *
003300*                               THE DISPATCHED COUNT ON THE        *
003400*                               TRAILER LINE.                      *
003500*  1994-07-08 GSF   AIDM-0166   UPDATE-BY-ID/UPDATE-DTIME NOW SET  *
003600*                               ALONGSIDE DISPATCH-DTIME, WAS      *
003700*                               LEFT FROM PACKAGE CREATE BEFORE.   *
003800*  1998-11-30 RKH   AIDM-0179   Y2K REMEDIATION - RUN-DATE WORK    *
003900*                               FIELD WIDENED TO 4-DIGIT YEAR.     *
004000*  1999-03-02 RKH   AIDM-0181   Y2K REGRESSION SIGN-OFF.           *
004100*  2006-02-27 LMT   AIDM-0205   CALL TO VERSLOCK ADDED FOR THE     *
004200*                               STATUS/DISPATCH-DTIME REWRITE.     *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.            IBM-390.
004700 OBJECT-COMPUTER.            IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT AIDM-PKGDISP-TXN-FILE
005300         ASSIGN TO            PKGDTXN
005400         FILE STATUS IS       WS-DT-FILE-STATUS.
005500     SELECT AIDM-RELIEFPKG-FILE
005600         ASSIGN TO            RELIEFPH
005700         FILE STATUS IS       WS-PH-FILE-STATUS.
005800     SELECT AIDM-RELIEFPKG-OUT-FILE
005900         ASSIGN TO            RELIEFPO
006000         FILE STATUS IS       WS-PO-FILE-STATUS.
006100     SELECT AIDM-RUN-CONTROL-FILE
006200         ASSIGN TO            RUNCTL
006300         FILE STATUS IS       WS-RC-FILE-STATUS.
006400**
006500 DATA DIVISION.
006600 FILE SECTION.
006700*-----------------------------------------------------------------
006800 FD  AIDM-PKGDISP-TXN-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100     COPY RAPKDTXN.
007200*-----------------------------------------------------------------
007300 FD  AIDM-RELIEFPKG-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600     COPY RAPKGHDR.
007700*-----------------------------------------------------------------
007800* NEW-MASTER IMAGE OF RAPKGHDR -- SEE RAREQITM/RO- NOTE IN         *
007900* PKGBUILD FOR WHY THIS IS A SEPARATE RECORD RATHER THAN A SECOND  *
008000* COPY OF RAPKGHDR.                                                *
008100*-----------------------------------------------------------------
008200 FD  AIDM-RELIEFPKG-OUT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 01  PO-RELIEF-PACKAGE-HEADER-OUT.
008600     05  PO-RELIEFPKG-ID             PIC 9(09).
008700     05  PO-TO-INVENTORY-ID          PIC 9(09).
008800     05  PO-RELIEFRQST-ID            PIC 9(09).
008900     05  PO-START-DATE               PIC 9(08).
009000     05  PO-DISPATCH-DTIME           PIC X(26).
009100     05  PO-TRANSPORT-MODE           PIC X(255).
009200     05  PO-COMMENTS-TEXT            PIC X(255).
009300     05  PO-STATUS-CODE              PIC X(01).
009400     05  PO-CREATE-BY-ID             PIC X(20).
009500     05  PO-CREATE-DTIME             PIC X(26).
009600     05  PO-UPDATE-BY-ID             PIC X(20).
009700     05  PO-UPDATE-DTIME             PIC X(26).
009800     05  PO-VERIFY-BY-ID             PIC X(20).
009900     05  PO-VERIFY-DTIME             PIC X(26).
010000     05  PO-VERSION-NBR              PIC 9(09).
010100     05  FILLER                      PIC X(01).
010200*-----------------------------------------------------------------
010300 FD  AIDM-RUN-CONTROL-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600 01  RC-RUN-CONTROL-LINE.
010700     05  RC-LINE-TEXT                PIC X(132).
010800*
010900 WORKING-STORAGE SECTION.
011000*-----------------------------------------------------------------
011100 01  WS-FILE-STATUSES.
011200     05  WS-DT-FILE-STATUS           PIC X(02).
011300     05  WS-PH-FILE-STATUS           PIC X(02).
011400     05  WS-PO-FILE-STATUS           PIC X(02).
011500     05  WS-RC-FILE-STATUS           PIC X(02).
011600*-----------------------------------------------------------------
011700 01  WS-SWITCHES.
011800     05  WS-DT-EOF-SW                PIC X(01)  VALUE 'N'.
011900         88  DT-EOF-YES                    VALUE 'Y'.
012000         88  DT-EOF-NO                     VALUE 'N'.
012100     05  FILLER                      PIC X(03).
012200*-----------------------------------------------------------------
012300 01  WS-REJECT-AREA.
012400     05  WS-REJECT-REASON-CODE       PIC 9(02)  VALUE ZERO.
012500         88  REJ-NONE                      VALUE 00.
012600         88  REJ-PKG-NOT-FOUND             VALUE 01.
012700         88  REJ-PKG-NOT-PENDING           VALUE 02.
012800         88  REJ-LOCK-CONFLICT             VALUE 03.
012900     05  WS-REJECT-REASON-TEXT       PIC X(60)  VALUE SPACES.
013000     05  FILLER                      PIC X(02).
013100*-----------------------------------------------------------------
013200 01  WS-CONTROL-TOTALS.
013300     05  WS-TXN-READ-COUNT           PIC 9(07)  COMP-3 VALUE ZERO.
013400     05  WS-TXN-DISPATCH-COUNT       PIC 9(07)  COMP-3 VALUE ZERO.
013500     05  WS-TXN-REJECT-COUNT         PIC 9(07)  COMP-3 VALUE ZERO.
013600*-----------------------------------------------------------------
013700* RELIEF-PACKAGE-HEADER TABLE, CARRIED IN FULL -- REWRITTEN       *
013800* UNCHANGED EXCEPT FOR THE DISPATCHED ROWS.                       *
013900*-----------------------------------------------------------------
014000 01  WS-TABLE-COUNTS.
014100     05  WS-PH-TABLE-COUNT           PIC 9(05)  COMP VALUE ZERO.
014200     05  WS-PH-FOUND-INX             PIC 9(05)  COMP VALUE ZERO.
014300*
014400 01  WS-PH-TABLE.
014500     05  WS-PH-ENTRY OCCURS 20000 TIMES
014600                     INDEXED BY WS-PH-INX.
014700         10  TBPH-RELIEFPKG-ID       PIC 9(09).
014800         10  TBPH-TO-INVENTORY-ID    PIC 9(09).
014900         10  TBPH-RELIEFRQST-ID      PIC 9(09).
015000         10  TBPH-START-DATE         PIC 9(08).
015100         10  TBPH-DISPATCH-DTIME     PIC X(26).
015200         10  TBPH-TRANSPORT-MODE     PIC X(255).
015300         10  TBPH-COMMENTS-TEXT      PIC X(255).
015400         10  TBPH-STATUS-CODE        PIC X(01).
015500             88  TBPH-PENDING            VALUE 'P'.
015600         10  TBPH-CREATE-BY-ID       PIC X(20).
015700         10  TBPH-CREATE-DTIME       PIC X(26).
015800         10  TBPH-UPDATE-BY-ID       PIC X(20).
015900         10  TBPH-UPDATE-DTIME       PIC X(26).
016000         10  TBPH-VERIFY-BY-ID       PIC X(20).
016100         10  TBPH-VERIFY-DTIME       PIC X(26).
016200         10  TBPH-VERSION-NBR        PIC 9(09).
016300*-----------------------------------------------------------------
016400 01  WS-DATE-OF-RUN                  PIC 9(08)  COMP.
016500 01  WS-DATE-OF-RUN-R REDEFINES WS-DATE-OF-RUN.
016600     05  WS-RUN-DATE-CCYY            PIC 9(04).
016700     05  WS-RUN-DATE-MM              PIC 9(02).
016800     05  WS-RUN-DATE-DD              PIC 9(02).
016900 01  WS-TIME-OF-RUN                  PIC 9(08)  COMP.
017000 01  WS-TIME-OF-RUN-R REDEFINES WS-TIME-OF-RUN.
017100     05  WS-RUN-TIME-HH              PIC 9(02).
017200     05  WS-RUN-TIME-MM              PIC 9(02).
017300     05  WS-RUN-TIME-SS              PIC 9(02).
017400     05  WS-RUN-TIME-HS              PIC 9(02).
017410     05  WS-RUN-TIME-HS-R REDEFINES WS-RUN-TIME-HS
017420                             PIC XX.
017500*
017600     COPY RAVLKPRM.
017700*
018000******************************************************************
018100 PROCEDURE DIVISION.
018200*-----------------------------------------------------------------
018300 0000-MAINLINE.
018400*
018500     PERFORM 0100-INITIALIZE          THRU 0100-EXIT.
018600     PERFORM 0200-LOAD-PKG-TABLE      THRU 0200-EXIT.
018700     PERFORM 0300-PROCESS-ONE-TXN     THRU 0300-EXIT
018800             UNTIL DT-EOF-YES.
018900     PERFORM 8500-REWRITE-PKG-HEADERS THRU 8500-EXIT.
019000     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
019100     STOP RUN.
019200*-----------------------------------------------------------------
019300 0100-INITIALIZE.
019400*
019500     ACCEPT WS-DATE-OF-RUN            FROM DATE YYYYMMDD.
019600     ACCEPT WS-TIME-OF-RUN            FROM TIME.
019700     OPEN INPUT  AIDM-PKGDISP-TXN-FILE
019800                 AIDM-RELIEFPKG-FILE.
019900     OPEN OUTPUT AIDM-RELIEFPKG-OUT-FILE
020000                 AIDM-RUN-CONTROL-FILE.
020100*
020200 0100-EXIT.
020300     EXIT.
020400*-----------------------------------------------------------------
020500 0200-LOAD-PKG-TABLE.
020600*
020700     READ AIDM-RELIEFPKG-FILE
020800         AT END  GO TO 0200-LOAD-DONE.
020900     ADD 1                        TO WS-PH-TABLE-COUNT.
021000     SET WS-PH-INX                TO WS-PH-TABLE-COUNT.
021100     MOVE PH-RELIEFPKG-ID    TO TBPH-RELIEFPKG-ID(WS-PH-INX).
021200     MOVE PH-TO-INVENTORY-ID TO TBPH-TO-INVENTORY-ID(WS-PH-INX).
021300     MOVE PH-RELIEFRQST-ID   TO TBPH-RELIEFRQST-ID(WS-PH-INX).
021400     MOVE PH-START-DATE      TO TBPH-START-DATE(WS-PH-INX).
021500     MOVE PH-DISPATCH-DTIME  TO TBPH-DISPATCH-DTIME(WS-PH-INX).
021600     MOVE PH-TRANSPORT-MODE  TO TBPH-TRANSPORT-MODE(WS-PH-INX).
021700     MOVE PH-COMMENTS-TEXT   TO TBPH-COMMENTS-TEXT(WS-PH-INX).
021800     MOVE PH-STATUS-CODE     TO TBPH-STATUS-CODE(WS-PH-INX).
021900     MOVE PH-CREATE-BY-ID    TO TBPH-CREATE-BY-ID(WS-PH-INX).
022000     MOVE PH-CREATE-DTIME    TO TBPH-CREATE-DTIME(WS-PH-INX).
022100     MOVE PH-UPDATE-BY-ID    TO TBPH-UPDATE-BY-ID(WS-PH-INX).
022200     MOVE PH-UPDATE-DTIME    TO TBPH-UPDATE-DTIME(WS-PH-INX).
022300     MOVE PH-VERIFY-BY-ID    TO TBPH-VERIFY-BY-ID(WS-PH-INX).
022400     MOVE PH-VERIFY-DTIME    TO TBPH-VERIFY-DTIME(WS-PH-INX).
022500     MOVE PH-VERSION-NBR     TO TBPH-VERSION-NBR(WS-PH-INX).
022600     GO TO 0200-LOAD-PKG-TABLE.
022700*
022800 0200-LOAD-DONE.
022900     READ AIDM-PKGDISP-TXN-FILE
023000         AT END  SET DT-EOF-YES    TO TRUE.
023100*
023200 0200-EXIT.
023300     EXIT.
023400*-----------------------------------------------------------------
023500 0300-PROCESS-ONE-TXN.
023600*
023700     ADD 1                         TO WS-TXN-READ-COUNT.
023800     SET REJ-NONE                  TO TRUE.
023900*
024000*    RULE D1 - ONLY A PENDING PACKAGE MAY BE DISPATCHED.          *
024100*-----------------------------------------------------------------
024200     SET WS-PH-INX                 TO 1.
024300     SET WS-PH-FOUND-INX           TO ZERO.
024400     SEARCH WS-PH-ENTRY
024500         AT END
024600             CONTINUE
024700         WHEN TBPH-RELIEFPKG-ID(WS-PH-INX) = DT-RELIEFPKG-ID
024800             SET WS-PH-FOUND-INX   TO WS-PH-INX.
024900*
025000     IF WS-PH-FOUND-INX = ZERO
025100        SET REJ-PKG-NOT-FOUND      TO TRUE
025200        PERFORM 8000-REJECT-TRANSACTION THRU 8000-EXIT
025300        GO TO 0300-READ-NEXT
025400     END-IF.
025500*
025600     IF NOT TBPH-PENDING(WS-PH-FOUND-INX)
025700        SET REJ-PKG-NOT-PENDING    TO TRUE
025800        PERFORM 8000-REJECT-TRANSACTION THRU 8000-EXIT
025900        GO TO 0300-READ-NEXT
026000     END-IF.
026100*
026200*    RULE D2 - STAMP DISPATCH-DTIME AND SET STATUS 'D', VIA       *
026300*    VERSLOCK (RULES V1/V2).                                      *
026400*-----------------------------------------------------------------
026500     MOVE TBPH-RELIEFPKG-ID(WS-PH-FOUND-INX) TO VLK-RECORD-ID(1:9).
026600     MOVE SPACES                          TO VLK-RECORD-ID(10:11).
026700     MOVE TBPH-VERSION-NBR(WS-PH-FOUND-INX) TO VLK-STORED-VERSION.
026800     MOVE TBPH-VERSION-NBR(WS-PH-FOUND-INX) TO VLK-READ-VERSION.
026900     CALL 'VERSLOCK'                  USING VLK-PARAMETERS.
027000*
027100     IF VLK-RESULT-CONFLICT
027200        SET REJ-LOCK-CONFLICT        TO TRUE
027300        PERFORM 8000-REJECT-TRANSACTION THRU 8000-EXIT
027400        GO TO 0300-READ-NEXT
027500     END-IF.
027600*
027700     SET TBPH-STATUS-CODE(WS-PH-FOUND-INX) TO 'D'.
027800     MOVE DT-DISPATCH-DTIME
027900                  TO TBPH-DISPATCH-DTIME(WS-PH-FOUND-INX).
028000     MOVE DT-OPERATOR-ID
028100                  TO TBPH-UPDATE-BY-ID(WS-PH-FOUND-INX).
028200     MOVE DT-DISPATCH-DTIME
028300                  TO TBPH-UPDATE-DTIME(WS-PH-FOUND-INX).
028400     MOVE VLK-NEW-VERSION TO TBPH-VERSION-NBR(WS-PH-FOUND-INX).
028500     ADD 1                             TO WS-TXN-DISPATCH-COUNT.
028600     DISPLAY 'PKGDISP: PACKAGE ' DT-RELIEFPKG-ID ' DISPATCHED'.
028700*
028800 0300-READ-NEXT.
028900     READ AIDM-PKGDISP-TXN-FILE
029000         AT END  SET DT-EOF-YES     TO TRUE.
029100*
029200 0300-EXIT.
029300     EXIT.
029400*-----------------------------------------------------------------
029500 8000-REJECT-TRANSACTION.
029600*
029700     ADD 1                           TO WS-TXN-REJECT-COUNT.
029800     EVALUATE TRUE
029900         WHEN REJ-PKG-NOT-FOUND
030000             MOVE 'PACKAGE NOT FOUND'  TO WS-REJECT-REASON-TEXT
030100         WHEN REJ-PKG-NOT-PENDING
030200             MOVE 'PACKAGE NOT IN PENDING STATUS'
030300                                       TO WS-REJECT-REASON-TEXT
030400         WHEN REJ-LOCK-CONFLICT
030450             MOVE 'OPTIMISTIC LOCK CONFLICT ON PACKAGE'
030480                                       TO WS-REJECT-REASON-TEXT
030600         WHEN OTHER
030700             MOVE 'UNKNOWN REJECT REASON'
030800                                       TO WS-REJECT-REASON-TEXT
030900     END-EVALUATE.
031000     MOVE SPACES                     TO RC-LINE-TEXT.
031100     STRING 'TXN '      DELIMITED BY SIZE
031200            WS-TXN-READ-COUNT  DELIMITED BY SIZE
031300            ' PACKAGE '        DELIMITED BY SIZE
031400            DT-RELIEFPKG-ID    DELIMITED BY SIZE
031500            ' REJECTED - '     DELIMITED BY SIZE
031600            WS-REJECT-REASON-TEXT DELIMITED BY SIZE
031700         INTO RC-LINE-TEXT.
031800     WRITE RC-RUN-CONTROL-LINE.
031900*
032000 8000-EXIT.
032100     EXIT.
032200*-----------------------------------------------------------------
032300 8500-REWRITE-PKG-HEADERS.
032400*
032500     PERFORM 8510-WRITE-ONE-PH-OUT  THRU 8510-EXIT
032600             VARYING WS-PH-INX FROM 1 BY 1
032700             UNTIL WS-PH-INX > WS-PH-TABLE-COUNT.
032800*
032900 8500-EXIT.
033000     EXIT.
033100*-----------------------------------------------------------------
033200 8510-WRITE-ONE-PH-OUT.
033300*
033400     MOVE TBPH-RELIEFPKG-ID(WS-PH-INX)    TO PO-RELIEFPKG-ID.
033500     MOVE TBPH-TO-INVENTORY-ID(WS-PH-INX) TO PO-TO-INVENTORY-ID.
033600     MOVE TBPH-RELIEFRQST-ID(WS-PH-INX)   TO PO-RELIEFRQST-ID.
033700     MOVE TBPH-START-DATE(WS-PH-INX)      TO PO-START-DATE.
033800     MOVE TBPH-DISPATCH-DTIME(WS-PH-INX)  TO PO-DISPATCH-DTIME.
033900     MOVE TBPH-TRANSPORT-MODE(WS-PH-INX)  TO PO-TRANSPORT-MODE.
034000     MOVE TBPH-COMMENTS-TEXT(WS-PH-INX)   TO PO-COMMENTS-TEXT.
034100     MOVE TBPH-STATUS-CODE(WS-PH-INX)     TO PO-STATUS-CODE.
034200     MOVE TBPH-CREATE-BY-ID(WS-PH-INX)    TO PO-CREATE-BY-ID.
034300     MOVE TBPH-CREATE-DTIME(WS-PH-INX)    TO PO-CREATE-DTIME.
034400     MOVE TBPH-UPDATE-BY-ID(WS-PH-INX)    TO PO-UPDATE-BY-ID.
034500     MOVE TBPH-UPDATE-DTIME(WS-PH-INX)    TO PO-UPDATE-DTIME.
034600     MOVE TBPH-VERIFY-BY-ID(WS-PH-INX)    TO PO-VERIFY-BY-ID.
034700     MOVE TBPH-VERIFY-DTIME(WS-PH-INX)    TO PO-VERIFY-DTIME.
034800     MOVE TBPH-VERSION-NBR(WS-PH-INX)     TO PO-VERSION-NBR.
034900     WRITE PO-RELIEF-PACKAGE-HEADER-OUT.
035000*
035100 8510-EXIT.
035200     EXIT.
035300*-----------------------------------------------------------------
035400 9000-TERMINATE.
035500*
035600     MOVE SPACES                     TO RC-LINE-TEXT.
035700     STRING 'TOTALS - READ '       DELIMITED BY SIZE
035800            WS-TXN-READ-COUNT      DELIMITED BY SIZE
035900            ' DISPATCHED '         DELIMITED BY SIZE
036000            WS-TXN-DISPATCH-COUNT  DELIMITED BY SIZE
036100            ' REJECTED '           DELIMITED BY SIZE
036200            WS-TXN-REJECT-COUNT    DELIMITED BY SIZE
036300         INTO RC-LINE-TEXT.
036400     WRITE RC-RUN-CONTROL-LINE.
036500     CLOSE AIDM-PKGDISP-TXN-FILE
036600           AIDM-RELIEFPKG-FILE
036700           AIDM-RELIEFPKG-OUT-FILE
036800           AIDM-RUN-CONTROL-FILE.
036900*
037000 9000-EXIT.
037100     EXIT.

000100************************************************************
000200*                                                          *
000300*  RAVLKPRM  --  VERSLOCK CALL PARAMETER BLOCK               *
000400*                                                          *
000500*  PASSED BY REFERENCE ON EVERY  CALL 'VERSLOCK'  FROM       *
000600*  PKGBUILD, PKGDISP AND USERADM.  CALLER SETS VLK-RECORD-ID *
000700*  AND FILLS IN VLK-STORED-VERSION / VLK-READ-VERSION, THEN  *
000800*  CHECKS VLK-RESULT-CODE ON RETURN.                         *
000900*                                                          *
001000*  MAINTENANCE ACTIVITY                                    *
001100*  ---------- ---- ---------- -------------------------    *
001200*  1986-02-06 RKH  AIDM-0101  ORIGINAL LAYOUT               AIDM0101
001300************************************************************
001400 01  VLK-PARAMETERS.
001500     05  VLK-RECORD-ID               PIC X(20).
001600     05  VLK-STORED-VERSION          PIC 9(09).
001700     05  VLK-READ-VERSION            PIC 9(09).
001800     05  VLK-NEW-VERSION             PIC 9(09).
001900     05  VLK-NEW-VERSION-R REDEFINES VLK-NEW-VERSION.
002000         10  VLK-NEW-VERSION-X       PIC X(09).
002100     05  VLK-RESULT-CODE             PIC X(01).
002200         88  VLK-RESULT-OK                 VALUE 'O'.
002300         88  VLK-RESULT-CONFLICT           VALUE 'C'.
002400     05  FILLER                      PIC X(02).

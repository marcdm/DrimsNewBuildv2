000100 PROCESS DYNAM OUTDD(DISPLAYS)
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400*                                                                *
000500*  PROGRAM:  VERSLOCK                                            *
000600*                                                                *
000700*  DESCRIPTION:  OPTIMISTIC-LOCK VERSION CHECK SUBROUTINE.        *
000800*  CALLED BY PKGBUILD AND PKGDISP ON EVERY MASTER-FILE REWRITE.  *
000900*  THE CALLER PASSES THE VERSION NUMBER STORED ON THE             *
001000*  MASTER RECORD AND THE VERSION NUMBER THE RECORD WAS READ AT.   *
001100*  IF THEY DIFFER SOME OTHER TRANSACTION UPDATED THE RECORD FIRST *
001200*  AND THE CALLER'S UPDATE IS REJECTED AS A LOCK CONFLICT.  IF     *
001300*  THEY MATCH, VERSLOCK HANDS BACK  READ-VERSION + 1  FOR THE     *
001400*  CALLER TO STORE ON THE REWRITTEN RECORD.                       *
001500*                                                                *
001600*  THIS ROUTINE DOES NOT OPEN OR TOUCH ANY FILE -- IT IS PURE     *
001700*  ARITHMETIC AND COMPARE, LEFT TO THE CALLER TO APPLY.           *
001800*                                                                *
001900******************************************************************
002000 PROGRAM-ID.                 VERSLOCK.
002100 AUTHOR.                     R K HOLLINGER.
002200 INSTALLATION.               DRIMS RELIEF AID MANAGEMENT - AIDMGMT.
002300 DATE-WRITTEN.               FEBRUARY 1986.
002400 DATE-COMPILED.
002500 SECURITY.                   NONE.
002600******************************************************************
002700*  CHANGE ACTIVITY                                                *
002800*------------------------------------------------------------------
002900*  DATE       INIT  REQUEST     DESCRIPTION                       *
003000*  ---------- ----  ----------  --------------------------------- *
003100*  1986-02-06 RKH   AIDM-0101   ORIGINAL INSTALLATION.             *
003200*  1987-05-14 RKH   AIDM-0119   CORRECTED NEW-VERSION OVERFLOW     *
003300*                               CHECK ON 9(09) WRAP.               *
003400*  1989-11-02 DWL   AIDM-0144   ADDED CALL-COUNT TRACE DISPLAY     *
003500*                               FOR THE NIGHTLY BATCH LOG.         *
003600*  1991-08-20 DWL   AIDM-0151   ADDED TRACEAPI SWITCH SO THE       *
003700*                               DISPLAY CAN BE SUPPRESSED IN       *
003800*                               PRODUCTION JCL (UPSI-0).           *
003900*  1994-01-10 GSF   AIDM-0163   YEAR FIELD WIDENED, SEE NOTE ON    *
004000*                               WS-RUN-DATE BELOW.                 *
004100*  1998-11-30 RKH   AIDM-0179   Y2K REMEDIATION - WS-RUN-DATE-CCYY *
004200*                               NOW SOURCED FROM DATE-OF-RUN.      *
004300*  1999-03-02 RKH   AIDM-0181   Y2K REGRESSION SIGN-OFF, NO CODE   *
004400*                               CHANGE, TESTED AGAINST YEAR 2000.  *
004500*  2002-07-18 LMT   AIDM-0190   MINOR COMMENT CLEANUP.             *
004600*  2006-02-27 LMT   AIDM-0205   CONVERTED CALL-COUNT TO COMP-5     *
004700*                               FOR PERFORMANCE ON NEWER HARDWARE. *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.            IBM-390.
005200 OBJECT-COMPUTER.            IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700**
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 WORKING-STORAGE SECTION.
006200*-----------------------------------------------------------------
006300* TRACE / DIAGNOSTIC SWITCHES
006400*-----------------------------------------------------------------
006500 01  WS-SWITCHES.
006600     05  WS-TRACEAPI-SW          PIC X(01)  VALUE '0'.
006700         88  TRACE-DISABLE                  VALUE '0'.
006800         88  TRACE-ENABLE                   VALUE '1'.
006900     05  FILLER                  PIC X(03).
007000*-----------------------------------------------------------------
007100* CALL-COUNT TRACE -- BUMPED EVERY INVOCATION, DISPLAYED WHEN
007200* TRACING IS ENABLED. AIDM-0205: COMP-5 ON THE ADVICE OF SYSPROG.
007300*-----------------------------------------------------------------
007400 01  WS-COUNTERS.
007500     05  WS-CALL-COUNT           PIC 9(09)  COMP-5 VALUE ZERO.
007600     05  FILLER                  PIC X(04).
007700*-----------------------------------------------------------------
007800* RUN DATE/TIME, USED ONLY TO LABEL THE TRACE DISPLAY LINE.
007810* AIDM-0179: CCYY NOW TAKEN STRAIGHT FROM THE SYSTEM DATE-OF-RUN
007820*            WORD, NO MORE 2-DIGIT YEAR WINDOWING.
008000*-----------------------------------------------------------------
008100 01  WS-DATE-OF-RUN              PIC 9(08)  COMP.
008200 01  WS-DATE-OF-RUN-R REDEFINES WS-DATE-OF-RUN.
008300     05  WS-RUN-DATE-CCYY        PIC 9(04).
008400     05  WS-RUN-DATE-MM          PIC 9(02).
008500     05  WS-RUN-DATE-DD          PIC 9(02).
008600 01  WS-TIME-OF-RUN              PIC 9(08)  COMP.
008700 01  WS-TIME-OF-RUN-R REDEFINES WS-TIME-OF-RUN.
008800     05  WS-RUN-TIME-HH          PIC 9(02).
008900     05  WS-RUN-TIME-MM          PIC 9(02).
009000     05  WS-RUN-TIME-SS          PIC 9(02).
009100     05  WS-RUN-TIME-HH-R REDEFINES WS-RUN-TIME-HH
009200                             PIC XX.
009300*-----------------------------------------------------------------
009400* NEW-VERSION IS CARRIED AS A SEPARATE 77 SO THE CALLING PROGRAMS
009500* CAN COMPUTE AGAINST IT WITHOUT DISTURBING THE PARM BLOCK.
009600*-----------------------------------------------------------------
009700 77  WS-OVERFLOW-CHECK           PIC 9(10)  COMP-3 VALUE ZERO.
009800*
009900 LINKAGE SECTION.
010000     COPY RAVLKPRM.
010100*
010200******************************************************************
010300 PROCEDURE DIVISION           USING VLK-PARAMETERS.
010400*-----------------------------------------------------------------
010500 0000-CHECK-AND-BUMP-VERSION.
010600*
010700     ADD 1                       TO WS-CALL-COUNT.
010800*
010900     IF TRACE-ENABLE
011000        ACCEPT WS-DATE-OF-RUN    FROM DATE YYYYMMDD
011100        ACCEPT WS-TIME-OF-RUN    FROM TIME
011200        DISPLAY 'VERSLOCK: CALL-COUNT = ' WS-CALL-COUNT
011300                ' RECORD-ID = '           VLK-RECORD-ID
011400                ' ON '                    WS-DATE-OF-RUN
011500                ' AT '                    WS-TIME-OF-RUN
011600     END-IF.
011700*
011800     IF VLK-STORED-VERSION NOT = VLK-READ-VERSION
011900        MOVE 'C'                 TO VLK-RESULT-CODE
012000        GO TO 0000-EXIT.
012100*
012200*    AIDM-0119: GUARD THE 9(09) ROLLOVER -- IN PRACTICE A RECORD
012300*    WOULD BE ARCHIVED LONG BEFORE THIS FIRES, BUT THE ORIGINAL
012400*    RELEASE LET THE ADD WRAP SILENTLY, WHICH ONCE APPEARED AS A
012500*    VERSION 0 ON A RECORD THAT HAD BEEN UPDATED 999999999 TIMES.
012600*-----------------------------------------------------------------
012700     COMPUTE WS-OVERFLOW-CHECK   = VLK-READ-VERSION + 1.
012800     IF WS-OVERFLOW-CHECK > 999999999
012900        MOVE 'C'                 TO VLK-RESULT-CODE
013000        GO TO 0000-EXIT.
013100*
013200     COMPUTE VLK-NEW-VERSION     = VLK-READ-VERSION + 1.
013300     MOVE 'O'                    TO VLK-RESULT-CODE.
013400*
013500 0000-EXIT.
013600     GOBACK.

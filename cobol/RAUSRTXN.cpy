000100************************************************************
000200*                                                          *
000300*  RAUSRTXN  --  USERADM TRANSACTION RECORD                 *
000400*                                                          *
000500*  TXN-CODE C/E/A/D DRIVES CREATE/EDIT/ACTIVATE/DEACTIVATE. *
000600*  ROLE-IDS AND WAREHOUSE-IDS ARE A FULL-REPLACEMENT SET ON *
000700*  EDIT -- BLANK (ZERO) ENTRIES ARE IGNORED.                *
000800*                                                          *
000900*  MAINTENANCE ACTIVITY                                    *
001000*  ---------- ---- ---------- -------------------------    *
001100*  1986-03-02 RKH  AIDM-0112  ORIGINAL LAYOUT               AIDM0112
001200************************************************************
001300 01  UT-USER-TRANSACTION.
001400     05  UT-TXN-CODE                 PIC X(01).
001500         88  UT-TXN-CREATE                 VALUE 'C'.
001600         88  UT-TXN-EDIT                   VALUE 'E'.
001700         88  UT-TXN-ACTIVATE               VALUE 'A'.
001800         88  UT-TXN-DEACTIVATE             VALUE 'D'.
001900     05  UT-TARGET-USER-ID           PIC 9(09).
002000     05  UT-ACTOR-USER-ID            PIC 9(09).
002100     05  UT-EMAIL                    PIC X(200).
002200     05  UT-PASSWORD                 PIC X(64).
002300     05  UT-FIRST-NAME               PIC X(100).
002400     05  UT-LAST-NAME                PIC X(100).
002500     05  UT-ORGANIZATION             PIC X(200).
002600     05  UT-JOB-TITLE                PIC X(200).
002700     05  UT-PHONE                    PIC X(50).
002800     05  UT-ACTIVE-FLAG              PIC X(01).
002900     05  UT-ROLE-IDS.
003000         10  UT-ROLE-ID              PIC 9(09) OCCURS 10 TIMES.
003100     05  UT-ROLE-IDS-R REDEFINES UT-ROLE-IDS.
003200         10  UT-ROLE-ID-X            PIC X(09) OCCURS 10 TIMES.
003300     05  UT-WAREHOUSE-IDS.
003400         10  UT-WAREHOUSE-ID         PIC 9(09) OCCURS 10 TIMES.
003500     05  FILLER                      PIC X(01).

000100************************************************************
000200*                                                          *
000300*  RAPKBTXN  --  PKGBUILD TRANSACTION RECORD                *
000400*                                                          *
000500*  ONE TRANSACTION = ONE CANDIDATE RELIEF PACKAGE.  UP TO   *
000600*  20 DETAIL LINES; BLANK/ZERO LINES ARE IGNORED PER R8.    *
000700*                                                          *
000800*  MAINTENANCE ACTIVITY                                    *
000900*  ---------- ---- ---------- -------------------------    *
001000*  1986-02-06 RKH  AIDM-0101  ORIGINAL LAYOUT               AIDM0101
001100************************************************************
001200 01  BT-PKGBUILD-TRANSACTION.
001300     05  BT-RELIEFRQST-ID            PIC 9(09).
001400     05  BT-WAREHOUSE-ID             PIC 9(09).
001500     05  BT-START-DATE               PIC 9(08).
001600     05  BT-TRANSPORT-MODE           PIC X(60).
001700     05  BT-COMMENTS-TEXT            PIC X(255).
001800     05  BT-USER-ID                  PIC X(20).
001900     05  BT-DETAIL-LINES OCCURS 20 TIMES
002000                         INDEXED BY BT-DTL-INX.
002100         10  BT-DTL-ITEM-ID          PIC 9(09).
002200         10  BT-DTL-ITEM-QTY         PIC S9(10)V99.
002300     05  FILLER                      PIC X(04).

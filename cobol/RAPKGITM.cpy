000100************************************************************
000200*                                                          *
000300*  RAPKGITM  --  RELIEF PACKAGE ITEM DETAIL RECORD          *
000400*                                                          *
000500*  KEY = (RELIEFPKG-ID, FR-INVENTORY-ID, ITEM-ID).          *
000600*  UOM-CODE IS A STRAIGHT COPY FROM THE SOURCE INVENTORY    *
000700*  RECORD AT THE TIME THE LINE IS PACKED -- SEE RULE R10.   *
000800*                                                          *
000900*  MAINTENANCE ACTIVITY                                    *
001000*  ---------- ---- ---------- -------------------------    *
001100*  1986-02-06 RKH  AIDM-0101  ORIGINAL LAYOUT               AIDM0101
001200*  1997-09-19 RKH  AIDM-0188  ADDED VERSION-NBR FOR LOCKING  AIDM0188
001300************************************************************
001400 01  PI-RELIEF-PACKAGE-ITEM.
001500     05  PI-RELIEFPKG-ID             PIC 9(09).
001600     05  PI-FR-INVENTORY-ID          PIC 9(09).
001700     05  PI-ITEM-ID                  PIC 9(09).
001800     05  PI-ITEM-QTY                 PIC S9(10)V99.
001900     05  PI-UOM-CODE                 PIC X(25).
002000     05  PI-REASON-TEXT              PIC X(255).
002100     05  PI-CREATE-BY-ID             PIC X(20).
002200     05  PI-CREATE-DTIME             PIC X(26).
002300     05  PI-UPDATE-BY-ID             PIC X(20).
002400     05  PI-UPDATE-DTIME             PIC X(26).
002500     05  PI-VERSION-NBR              PIC 9(09).
002600     05  FILLER                      PIC X(05).

000100************************************************************
000200*                                                          *
000300*  RAPKGHDR  --  RELIEF PACKAGE HEADER RECORD               *
000400*                                                          *
000500*  PACKAGE-ID IS ASSIGNED SEQUENTIALLY BY PKGBUILD.         *
000600*  STATUS-CODE DRIVES THE LIFECYCLE  P -> D -> C             *
000700*  (PENDING, DISPATCHED, COMPLETED).                        *
000800*                                                          *
000900*  MAINTENANCE ACTIVITY                                    *
001000*  ---------- ---- ---------- -------------------------    *
001100*  1986-02-06 RKH  AIDM-0101  ORIGINAL LAYOUT               AIDM0101
001200*  1986-06-11 LMT  AIDM-0150  DISPATCH-DTIME ADDED FOR       AIDM0150
001300*                             PKGDISP STEP                   AIDM0150
001400*  1997-09-19 RKH  AIDM-0188  ADDED VERSION-NBR FOR LOCKING  AIDM0188
001500************************************************************
001600 01  PH-RELIEF-PACKAGE-HEADER.
001700     05  PH-RELIEFPKG-ID             PIC 9(09).
001800     05  PH-TO-INVENTORY-ID          PIC 9(09).
001900     05  PH-RELIEFRQST-ID            PIC 9(09).
002000     05  PH-START-DATE               PIC 9(08).
002100     05  PH-DISPATCH-DTIME           PIC X(26).
002200     05  PH-TRANSPORT-MODE           PIC X(255).
002300     05  PH-COMMENTS-TEXT            PIC X(255).
002400     05  PH-STATUS-CODE              PIC X(01).
002500         88  PH-STATUS-PENDING             VALUE 'P'.
002600         88  PH-STATUS-DISPATCHED          VALUE 'D'.
002700         88  PH-STATUS-COMPLETED           VALUE 'C'.
002800     05  PH-CREATE-BY-ID             PIC X(20).
002900     05  PH-CREATE-DTIME             PIC X(26).
003000     05  PH-UPDATE-BY-ID             PIC X(20).
003100     05  PH-UPDATE-DTIME             PIC X(26).
003200     05  PH-VERIFY-BY-ID             PIC X(20).
003300     05  PH-VERIFY-DTIME             PIC X(26).
003400     05  PH-VERSION-NBR              PIC 9(09).
003500     05  FILLER                      PIC X(01).

000100************************************************************
000200*                                                          *
000300*  RAPKDTXN  --  PKGDISP TRANSACTION RECORD                 *
000400*                                                          *
000500*  MAINTENANCE ACTIVITY                                    *
000600*  ---------- ---- ---------- -------------------------    *
000700*  1986-06-11 LMT  AIDM-0150  ORIGINAL LAYOUT               AIDM0150
000800************************************************************
000900 01  DT-PKGDISP-TRANSACTION.
001000     05  DT-RELIEFPKG-ID             PIC 9(09).
001100     05  DT-OPERATOR-ID              PIC X(20).
001200     05  DT-DISPATCH-DTIME           PIC X(26).
001300     05  FILLER                      PIC X(01).

000100************************************************************
000200*                                                          *
000300*  RAWHSASG  --  USER / WAREHOUSE ACCESS ASSIGNMENT RECORD  *
000400*                                                          *
000500*  USERADM DELETE-THEN-INSERTS THE FULL SET ON EVERY EDIT.  *
000600*                                                          *
000700*  MAINTENANCE ACTIVITY                                    *
000800*  ---------- ---- ---------- -------------------------    *
000900*  1986-03-02 RKH  AIDM-0112  ORIGINAL LAYOUT               AIDM0112
001000************************************************************
001100 01  WA-WAREHOUSE-ASSIGNMENT.
001200     05  WA-USER-ID                  PIC 9(09).
001300     05  WA-WAREHOUSE-ID             PIC 9(09).
001400     05  WA-ACTION-BY-ID             PIC X(20).
001500     05  WA-ACTION-DTIME             PIC X(26).
001600     05  FILLER                      PIC X(01).

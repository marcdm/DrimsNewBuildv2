000100************************************************************
000200*                                                          *
000300*  RAUSRMST  --  USER MASTER RECORD                        *
000400*                                                          *
000500*  KEY = USER-ID.  EMAIL IS UNIQUE AND ALWAYS STORED LOWER  *
000600*  CASE.  FULL-NAME IS DERIVED BY USERADM, NEVER KEYED.     *
000700*                                                          *
000800*  MAINTENANCE ACTIVITY                                    *
000900*  ---------- ---- ---------- -------------------------    *
001000*  1986-03-02 RKH  AIDM-0112  ORIGINAL LAYOUT               AIDM0112
001100************************************************************
001200 01  UM-USER-MASTER.
001300     05  UM-USER-ID                  PIC 9(09).
001400     05  UM-EMAIL                    PIC X(200).
001500     05  UM-PASSWORD-HASH            PIC X(256).
001600     05  UM-FIRST-NAME               PIC X(100).
001700     05  UM-LAST-NAME                PIC X(100).
001800     05  UM-FULL-NAME                PIC X(200).
001900     05  UM-ORGANIZATION             PIC X(200).
002000     05  UM-JOB-TITLE                PIC X(200).
002100     05  UM-PHONE                    PIC X(50).
002200     05  UM-ACTIVE-FLAG              PIC X(01).
002300         88  UM-ACTIVE                     VALUE 'Y'.
002400         88  UM-INACTIVE                   VALUE 'N'.
002500     05  UM-CREATED-AT               PIC X(26).
002600     05  FILLER                      PIC X(03).

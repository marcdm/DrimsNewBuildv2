000100************************************************************
000200*                                                          *
000300*  RAROLASG  --  USER / ROLE ASSIGNMENT RECORD              *
000400*                                                          *
000500*  USERADM DELETE-THEN-INSERTS THE FULL SET ON EVERY EDIT.  *
000600*                                                          *
000700*  MAINTENANCE ACTIVITY                                    *
000800*  ---------- ---- ---------- -------------------------    *
000900*  1986-03-02 RKH  AIDM-0112  ORIGINAL LAYOUT               AIDM0112
001000************************************************************
001100 01  RA-ROLE-ASSIGNMENT.
001200     05  RA-USER-ID                  PIC 9(09).
001300     05  RA-ROLE-ID                  PIC 9(09).
001400     05  RA-ACTION-BY-ID             PIC X(20).
001500     05  RA-ACTION-DTIME             PIC X(26).
001600     05  FILLER                      PIC X(01).

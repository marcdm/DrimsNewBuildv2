000100 PROCESS DYNAM OUTDD(DISPLAYS)
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400*                                                                *
000500*  PROGRAM:  PKGBUILD                                            *
000600*                                                                *
000700*  DESCRIPTION:  RELIEF PACKAGE FULFILMENT ENGINE.  READS THE     *
000800*  PKGBUILD TRANSACTION FILE AGAINST THE RELIEF-REQUEST,          *
000900*  RELIEF-REQUEST-ITEM, INVENTORY AND WAREHOUSE MASTERS AND       *
001000*  BUILDS RELIEF PACKAGE HEADERS AND ITEMS, POSTING ISSUED        *
001100*  QUANTITY BACK TO THE REQUEST LINE.  AIDMGMT WORKFLOW STEP 2.   *
001200*                                                                *
001300*  THE RELIEF-REQUEST AND INVENTORY MASTERS ARE LOADED ENTIRELY   *
001400*  INTO WORKING-STORAGE TABLES AND SEARCHED BY KEY -- ONLY THE    *
001500*  COLUMNS THIS PROGRAM ACTUALLY NEEDS ARE CARRIED, TO KEEP THE   *
001600*  REGION SIZE DOWN.  THE RELIEF-REQUEST-ITEM MASTER IS CARRIED   *
001700*  IN FULL SINCE EVERY COLUMN SURVIVES THE REWRITE UNCHANGED      *
001800*  EXCEPT ISSUE-QTY, ACTION-BY-ID, ACTION-DTIME AND VERSION-NBR.  *
001900*                                                                *
002000*  A TRANSACTION IS APPLIED ONLY IF EVERY DETAIL LINE ON IT       *
002100*  PASSES EDIT -- ONE BAD LINE REJECTS THE WHOLE TRANSACTION AND  *
002200*  NOTHING IT WOULD HAVE WRITTEN OR POSTED SURVIVES (RULE R12).   *
002300*                                                                *
002400******************************************************************
002500 PROGRAM-ID.                 PKGBUILD.
002600 AUTHOR.                     R K HOLLINGER.
002700 INSTALLATION.               DRIMS RELIEF AID MANAGEMENT - AIDMGMT.
002800 DATE-WRITTEN.               FEBRUARY 1986.
002900 DATE-COMPILED.
003000 SECURITY.                   NONE.
003100******************************************************************
003200*  CHANGE ACTIVITY                                                *
003300*------------------------------------------------------------------
003400*  DATE       INIT  REQUEST     DESCRIPTION                       *
003500*  ---------- ----  ----------  --------------------------------- *
003600*  1986-02-06 RKH   AIDM-0101   ORIGINAL INSTALLATION.             *
003700*  1986-09-30 RKH   AIDM-0109   ADDED DESTINATION-WAREHOUSE ACTIVE *
003800*                               INVENTORY CHECK (RULE R2).         *
003900*  1988-04-11 DWL   AIDM-0127   CORRECTED REMAINING-QTY COMPARE -- *
004000*                               WAS COMPARING AGAINST REQUEST-QTY  *
004100*                               INSTEAD OF REQUEST-QTY MINUS       *
004200*                               ISSUE-QTY.  RULE R5.               *
004300*  1990-06-19 DWL   AIDM-0138   UOM-CODE NOW COPIED FROM THE       *
004400*                               SOURCE INVENTORY RECORD RATHER     *
004500*                               THAN LEFT BLANK.  RULE R10.        *
004600*  1993-02-25 GSF   AIDM-0159   VERIFY-BY-ID FOLDED TO UPPER CASE  *
004700*                               PER AUDIT REQUEST.  RULE R11.      *
004800*  1998-11-30 RKH   AIDM-0179   Y2K REMEDIATION - ALL DATE WORK    *
004900*                               FIELDS WIDENED TO 4-DIGIT YEAR.    *
005000*  1999-03-02 RKH   AIDM-0181   Y2K REGRESSION SIGN-OFF, TESTED    *
005100*                               AGAINST RUN DATES IN YEAR 2000.    *
005200*  2001-10-04 GSF   AIDM-0186   RUN-CONTROL REPORT NOW SHOWS       *
005300*                               TOTAL QUANTITY ISSUED IN TRAILER.  *
005400*  2006-02-27 LMT   AIDM-0205   CALL TO VERSLOCK ADDED FOR THE     *
005500*                               REQUEST-ITEM ISSUE-QTY POST; WAS   *
005600*                               PREVIOUSLY AN UNCHECKED REWRITE.   *
005700*  2011-08-15 LMT   AIDM-0221   PACKAGE-ID SEQUENCE MOVED OUT TO   *
005800*                               THE PKGSEQ CONTROL FILE SO A      *
005900*                               RERUN DOES NOT COLLIDE WITH IDS    *
006000*                               ALREADY ASSIGNED.                  *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.            IBM-390.
006500 OBJECT-COMPUTER.            IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT AIDM-PKGBUILD-TXN-FILE
007100         ASSIGN TO            PKGBTXN
007200         FILE STATUS IS       WS-BT-FILE-STATUS.
007300     SELECT AIDM-RELIEFRQST-FILE
007400         ASSIGN TO            RELIEFRQ
007500         FILE STATUS IS       WS-RQ-FILE-STATUS.
007600     SELECT AIDM-RELIEFRQST-ITEM-FILE
007700         ASSIGN TO            RELIEFRI
007800         FILE STATUS IS       WS-RI-FILE-STATUS.
007900     SELECT AIDM-RELIEFRQST-ITEM-OUT-FILE
008000         ASSIGN TO            RELIEFRO
008100         FILE STATUS IS       WS-RO-FILE-STATUS.
008200     SELECT AIDM-INVENTORY-FILE
008300         ASSIGN TO            INVENTRY
008400         FILE STATUS IS       WS-IV-FILE-STATUS.
008500     SELECT AIDM-WAREHOUSE-FILE
008600         ASSIGN TO            WAREHSE
008700         FILE STATUS IS       WS-WH-FILE-STATUS.
008800     SELECT AIDM-RELIEFPKG-FILE
008900         ASSIGN TO            RELIEFPH
009000         FILE STATUS IS       WS-PH-FILE-STATUS.
009100     SELECT AIDM-RELIEFPKG-ITEM-FILE
009200         ASSIGN TO            RELIEFPI
009300         FILE STATUS IS       WS-PI-FILE-STATUS.
009400     SELECT AIDM-PKG-SEQUENCE-FILE
009500         ASSIGN TO            PKGSEQ
009600         FILE STATUS IS       WS-SQ-FILE-STATUS.
009700     SELECT AIDM-RUN-CONTROL-FILE
009800         ASSIGN TO            RUNCTL
009900         FILE STATUS IS       WS-RC-FILE-STATUS.
010000**
010100 DATA DIVISION.
010200 FILE SECTION.
010300*-----------------------------------------------------------------
010400 FD  AIDM-PKGBUILD-TXN-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD.
010700     COPY RAPKBTXN.
010800*-----------------------------------------------------------------
010900 FD  AIDM-RELIEFRQST-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD.
011200     COPY RAREQHDR.
011300*-----------------------------------------------------------------
011400 FD  AIDM-RELIEFRQST-ITEM-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD.
011700     COPY RAREQITM.
011800*-----------------------------------------------------------------
011900* NEW-MASTER IMAGE OF RAREQITM.  KEPT AS ITS OWN RECORD BECAUSE   *
012000* THE OLD AND NEW RELIEFRQST-ITEM MASTERS ARE BOTH IN SCOPE AT    *
012100* THE SAME TIME DURING THE REWRITE PASS -- SEE 8500 SERIES.       *
012200*-----------------------------------------------------------------
012300 FD  AIDM-RELIEFRQST-ITEM-OUT-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600 01  RO-RELIEF-REQUEST-ITEM-OUT.
012700     05  RO-RELIEFRQST-ID            PIC 9(09).
012800     05  RO-ITEM-ID                  PIC 9(09).
012900     05  RO-REQUEST-QTY              PIC S9(10)V99.
013000     05  RO-ISSUE-QTY                PIC S9(10)V99.
013100     05  RO-URGENCY-IND              PIC X(01).
013200     05  RO-RQST-REASON-DESC         PIC X(255).
013300     05  RO-REQUIRED-BY-DATE         PIC 9(08).
013400     05  RO-STATUS-CODE              PIC X(01).
013500     05  RO-STATUS-REASON-DESC       PIC X(255).
013600     05  RO-ACTION-BY-ID             PIC X(20).
013700     05  RO-ACTION-DTIME             PIC X(26).
013800     05  RO-VERSION-NBR              PIC 9(09).
013900     05  FILLER                      PIC X(03).
014000*-----------------------------------------------------------------
014100 FD  AIDM-INVENTORY-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD.
014400     COPY RAINVMST.
014500*-----------------------------------------------------------------
014600 FD  AIDM-WAREHOUSE-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD.
014900     COPY RAWHSMST.
015000*-----------------------------------------------------------------
015100 FD  AIDM-RELIEFPKG-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD.
015400     COPY RAPKGHDR.
015500*-----------------------------------------------------------------
015600 FD  AIDM-RELIEFPKG-ITEM-FILE
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD.
015900     COPY RAPKGITM.
016000*-----------------------------------------------------------------
016100* SINGLE-RECORD RUN-TO-RUN CONTROL FILE -- CARRIES FORWARD THE    *
016200* LAST RELIEFPKG-ID ASSIGNED SO A LATER RUN DOES NOT REUSE AN ID.  *
016300* NOT PART OF THE BUSINESS RECORD INTERFACE, INTERNAL TO THIS JOB.*
016400*-----------------------------------------------------------------
016500 FD  AIDM-PKG-SEQUENCE-FILE
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD.
016800 01  SQ-PKG-SEQUENCE-RECORD.
016900     05  SQ-LAST-PKG-ID              PIC 9(09)  COMP.
017000     05  FILLER                      PIC X(20).
017100*-----------------------------------------------------------------
017200 FD  AIDM-RUN-CONTROL-FILE
017300     RECORDING MODE IS F
017400     LABEL RECORDS ARE STANDARD.
017500 01  RC-RUN-CONTROL-LINE.
017600     05  RC-LINE-TEXT                PIC X(132).
017700*
017800 WORKING-STORAGE SECTION.
017900*-----------------------------------------------------------------
018000* FILE STATUS BYTES
018100*-----------------------------------------------------------------
018200 01  WS-FILE-STATUSES.
018300     05  WS-BT-FILE-STATUS           PIC X(02).
018400     05  WS-RQ-FILE-STATUS           PIC X(02).
018500     05  WS-RI-FILE-STATUS           PIC X(02).
018600     05  WS-RO-FILE-STATUS           PIC X(02).
018700     05  WS-IV-FILE-STATUS           PIC X(02).
018800     05  WS-WH-FILE-STATUS           PIC X(02).
018900     05  WS-PH-FILE-STATUS           PIC X(02).
019000     05  WS-PI-FILE-STATUS           PIC X(02).
019100     05  WS-SQ-FILE-STATUS           PIC X(02).
019200     05  WS-RC-FILE-STATUS           PIC X(02).
019300*-----------------------------------------------------------------
019400* END-OF-FILE AND PROCESSING SWITCHES
019500*-----------------------------------------------------------------
019600 01  WS-SWITCHES.
019700     05  WS-BT-EOF-SW                PIC X(01)  VALUE 'N'.
019800         88  BT-EOF-YES                    VALUE 'Y'.
019900         88  BT-EOF-NO                     VALUE 'N'.
020000     05  WS-TXN-REJECT-SW            PIC X(01)  VALUE 'N'.
020100         88  TXN-REJECTED                  VALUE 'Y'.
020200         88  TXN-NOT-REJECTED              VALUE 'N'.
020300     05  FILLER                      PIC X(02).
020400*-----------------------------------------------------------------
020500* REJECT-REASON CODE, ONE LINE OF TEXT PER 88 FOR THE REPORT
020600*-----------------------------------------------------------------
020700 01  WS-REJECT-AREA.
020800     05  WS-REJECT-REASON-CODE       PIC 9(02)  VALUE ZERO.
020900         88  REJ-NONE                      VALUE 00.
021000         88  REJ-NO-REQUEST                VALUE 01.
021100         88  REJ-BAD-STATUS                VALUE 02.
021200         88  REJ-NO-DEST-INVENTORY         VALUE 03.
021300         88  REJ-QTY-NOT-POSITIVE          VALUE 04.
021400         88  REJ-ITEM-NOT-ON-REQUEST       VALUE 05.
021500         88  REJ-QTY-EXCEEDS-REMAINING     VALUE 06.
021600         88  REJ-NO-SOURCE-INVENTORY       VALUE 07.
021700         88  REJ-INSUFFICIENT-STOCK        VALUE 08.
021800         88  REJ-NO-DETAIL-LINES           VALUE 09.
021900         88  REJ-LOCK-CONFLICT             VALUE 10.
022000     05  WS-REJECT-REASON-TEXT       PIC X(60)  VALUE SPACES.
022100     05  FILLER                      PIC X(02).
022200*-----------------------------------------------------------------
022300* CONTROL TOTALS
022400*-----------------------------------------------------------------
022500 01  WS-CONTROL-TOTALS.
022600     05  WS-TXN-READ-COUNT           PIC 9(07)  COMP-3 VALUE ZERO.
022700     05  WS-TXN-ACCEPT-COUNT         PIC 9(07)  COMP-3 VALUE ZERO.
022800     05  WS-TXN-REJECT-COUNT         PIC 9(07)  COMP-3 VALUE ZERO.
022900     05  WS-QTY-ISSUED-TOTAL         PIC S9(11)V99 COMP-3
023000                                     VALUE ZERO.
023100*-----------------------------------------------------------------
023200* TABLE ROW COUNTS AND SEARCH INDEXES, ALL BINARY
023300*-----------------------------------------------------------------
023400 01  WS-TABLE-COUNTS.
023500     05  WS-RQ-TABLE-COUNT           PIC 9(04)  COMP VALUE ZERO.
023600     05  WS-RI-TABLE-COUNT           PIC 9(05)  COMP VALUE ZERO.
023700     05  WS-IV-TABLE-COUNT           PIC 9(04)  COMP VALUE ZERO.
023800     05  WS-WH-TABLE-COUNT           PIC 9(03)  COMP VALUE ZERO.
023900     05  WS-RQ-FOUND-INX             PIC 9(04)  COMP VALUE ZERO.
024000     05  WS-RI-FOUND-INX             PIC 9(05)  COMP VALUE ZERO.
024100     05  WS-IV-FOUND-INX             PIC 9(04)  COMP VALUE ZERO.
024200     05  WS-IV-DEST-INX              PIC 9(04)  COMP VALUE ZERO.
024300     05  WS-APPR-COUNT               PIC 9(02)  COMP VALUE ZERO.
024400     05  WS-APPR-INX                 PIC 9(02)  COMP VALUE ZERO.
024500*-----------------------------------------------------------------
024600* RELIEF-REQUEST LOOKUP TABLE -- ID AND STATUS ONLY (RULE R1)
024700*-----------------------------------------------------------------
024800 01  WS-RQ-TABLE.
024900     05  WS-RQ-ENTRY OCCURS 3000 TIMES
025000                     INDEXED BY WS-RQ-INX.
025100         10  TBRR-RELIEFRQST-ID      PIC 9(09).
025200         10  TBRR-STATUS-CODE        PIC 9(02).
025300             88  TBRR-FULFILLABLE        VALUES 02 03.
025400*-----------------------------------------------------------------
025500* RELIEF-REQUEST-ITEM TABLE -- CARRIED IN FULL, REWRITTEN AT      *
025600* 8500-REWRITE-RELIEFRQST-ITEMS ONCE ALL TRANSACTIONS ARE DONE.   *
025700*-----------------------------------------------------------------
025800 01  WS-RI-TABLE.
025900     05  WS-RI-ENTRY OCCURS 12000 TIMES
026000                     INDEXED BY WS-RI-INX.
026100         10  TBRI-RELIEFRQST-ID      PIC 9(09).
026200         10  TBRI-ITEM-ID            PIC 9(09).
026300         10  TBRI-REQUEST-QTY        PIC S9(10)V99.
026400         10  TBRI-ISSUE-QTY          PIC S9(10)V99.
026500         10  TBRI-URGENCY-IND        PIC X(01).
026600         10  TBRI-RQST-REASON-DESC   PIC X(255).
026700         10  TBRI-REQUIRED-BY-DATE   PIC 9(08).
026800         10  TBRI-STATUS-CODE        PIC X(01).
026900         10  TBRI-STATUS-REASON-DESC PIC X(255).
027000         10  TBRI-ACTION-BY-ID       PIC X(20).
027100         10  TBRI-ACTION-DTIME       PIC X(26).
027200         10  TBRI-VERSION-NBR        PIC 9(09).
027300*-----------------------------------------------------------------
027400* INVENTORY LOOKUP TABLE -- TRIMMED TO THE COLUMNS PKGBUILD       *
027500* ACTUALLY TESTS OR COPIES.  USABLE-QTY IS NOT POSTED HERE -- THE *
027600* SPEC DOES NOT CALL FOR INVENTORY TO BE DECREMENTED BY PKGBUILD. *
027700*-----------------------------------------------------------------
027800 01  WS-IV-TABLE.
027900     05  WS-IV-ENTRY OCCURS 6000 TIMES
028000                     INDEXED BY WS-IV-INX.
028100         10  TBIV-INVENTORY-ID       PIC 9(09).
028200         10  TBIV-WAREHOUSE-ID       PIC 9(09).
028300         10  TBIV-ITEM-ID            PIC 9(09).
028400         10  TBIV-USABLE-QTY         PIC S9(10)V99.
028500         10  TBIV-UOM-CODE           PIC X(25).
028600         10  TBIV-STATUS-CODE        PIC X(01).
028700             88  TBIV-ACTIVE             VALUE 'A'.
028800*-----------------------------------------------------------------
028900* WAREHOUSE LOOKUP TABLE -- ID AND STATUS ONLY (RULE R2)
029000*-----------------------------------------------------------------
029100 01  WS-WH-TABLE.
029200     05  WS-WH-ENTRY OCCURS 200 TIMES
029300                     INDEXED BY WS-WH-INX.
029400         10  TBWH-WAREHOUSE-ID       PIC 9(09).
029500         10  TBWH-STATUS-CODE        PIC X(01).
029600             88  TBWH-ACTIVE             VALUE 'A'.
029700*-----------------------------------------------------------------
029800* STAGING AREA FOR ONE TRANSACTION'S APPROVED DETAIL LINES --     *
029900* NOTHING HERE TOUCHES A MASTER OR AN OUTPUT FILE UNTIL THE WHOLE *
030000* TRANSACTION HAS PASSED EDIT (RULE R12 - ALL OR NOTHING).        *
030100*-----------------------------------------------------------------
030200 01  WS-APPROVED-LINES.
030300     05  WS-APPR-LINE OCCURS 20 TIMES
030400                      INDEXED BY WS-APPR-LINE-INX.
030500         10  WS-APPR-ITEM-ID         PIC 9(09).
030600         10  WS-APPR-QTY             PIC S9(10)V99.
030700         10  WS-APPR-RI-INX          PIC 9(05)  COMP.
030800         10  WS-APPR-IV-INX          PIC 9(04)  COMP.
030900         10  WS-APPR-UOM-CODE        PIC X(25).
031000*-----------------------------------------------------------------
031100* DATE/TIME WORK AREA, WITH THE REDEFINES THE SHOP ALWAYS CARRIES *
031200*-----------------------------------------------------------------
031300 01  WS-DATE-OF-RUN                  PIC 9(08)  COMP.
031400 01  WS-DATE-OF-RUN-R REDEFINES WS-DATE-OF-RUN.
031500     05  WS-RUN-DATE-CCYY            PIC 9(04).
031600     05  WS-RUN-DATE-MM              PIC 9(02).
031700     05  WS-RUN-DATE-DD              PIC 9(02).
031800 01  WS-TIME-OF-RUN                  PIC 9(08)  COMP.
031900 01  WS-TIME-OF-RUN-R REDEFINES WS-TIME-OF-RUN.
032000     05  WS-RUN-TIME-HH              PIC 9(02).
032100     05  WS-RUN-TIME-MM              PIC 9(02).
032200     05  WS-RUN-TIME-SS              PIC 9(02).
032300     05  WS-RUN-TIME-HS              PIC 9(02).
032400 01  WS-CURRENT-TIMESTAMP            PIC X(26)  VALUE SPACES.
032500 01  WS-CURRENT-TIMESTAMP-R REDEFINES WS-CURRENT-TIMESTAMP.
032600     05  WS-CTS-CCYY                 PIC 9(04).
032700     05  WS-CTS-MM                   PIC 9(02).
032800     05  WS-CTS-DD                   PIC 9(02).
032900     05  FILLER                      PIC X(01).
033000     05  WS-CTS-HH                   PIC 9(02).
033100     05  WS-CTS-MN                   PIC 9(02).
033200     05  WS-CTS-SS                   PIC 9(02).
033300     05  FILLER                      PIC X(13).
033400*-----------------------------------------------------------------
033500* VERSLOCK CALL PARAMETERS AND MISCELLANEOUS WORK FIELDS
033600*-----------------------------------------------------------------
033700     COPY RAVLKPRM.
033800*
033900 01  WS-MISC-WORK.
034000     05  WS-VERIFY-BY-UPPER          PIC X(20)  VALUE SPACES.
034100     05  WS-NEXT-PKG-ID              PIC 9(09)  COMP VALUE ZERO.
034200     05  FILLER                      PIC X(03).
034300*
034400 77  WS-REMAINING-QTY                PIC S9(10)V99 COMP-3
034500                                     VALUE ZERO.
034600*
034700******************************************************************
034800 PROCEDURE DIVISION.
034900*-----------------------------------------------------------------
035000 0000-MAINLINE.
035100*
035200     PERFORM 0100-INITIALIZE            THRU 0100-EXIT.
035300     PERFORM 0200-LOAD-TABLES           THRU 0200-EXIT.
035400     PERFORM 0300-PROCESS-ONE-TXN       THRU 0300-EXIT
035500             UNTIL BT-EOF-YES.
035600     PERFORM 8500-REWRITE-RELIEFRQST-ITEMS
035700                                         THRU 8500-EXIT.
035800     PERFORM 9000-TERMINATE             THRU 9000-EXIT.
035900     STOP RUN.
036000*-----------------------------------------------------------------
036100 0100-INITIALIZE.
036200*
036300     ACCEPT WS-DATE-OF-RUN               FROM DATE YYYYMMDD.
036400     ACCEPT WS-TIME-OF-RUN               FROM TIME.
036500     MOVE WS-RUN-DATE-CCYY  TO WS-CTS-CCYY.
036600     MOVE WS-RUN-DATE-MM    TO WS-CTS-MM.
036700     MOVE WS-RUN-DATE-DD    TO WS-CTS-DD.
036800     MOVE WS-RUN-TIME-HH    TO WS-CTS-HH.
036900     MOVE WS-RUN-TIME-MM    TO WS-CTS-MN.
037000     MOVE WS-RUN-TIME-SS    TO WS-CTS-SS.
037100*
037200     OPEN INPUT  AIDM-PKGBUILD-TXN-FILE
037300                 AIDM-RELIEFRQST-FILE
037400                 AIDM-RELIEFRQST-ITEM-FILE
037500                 AIDM-INVENTORY-FILE
037600                 AIDM-WAREHOUSE-FILE.
037700     OPEN OUTPUT AIDM-RELIEFRQST-ITEM-OUT-FILE
037800                 AIDM-RELIEFPKG-FILE
037900                 AIDM-RELIEFPKG-ITEM-FILE
038000                 AIDM-RUN-CONTROL-FILE.
038100     OPEN I-O    AIDM-PKG-SEQUENCE-FILE.
038200     READ AIDM-PKG-SEQUENCE-FILE
038300         AT END  MOVE ZERO            TO SQ-LAST-PKG-ID.
038400*
038500 0100-EXIT.
038600     EXIT.
038700*-----------------------------------------------------------------
038800 0200-LOAD-TABLES.
038900*
039000     PERFORM 0210-LOAD-WAREHOUSE-TABLE  THRU 0210-EXIT.
039100     PERFORM 0220-LOAD-RELIEFRQST-TABLE THRU 0220-EXIT.
039200     PERFORM 0230-LOAD-RELIEFRQST-ITEMS THRU 0230-EXIT.
039300     PERFORM 0240-LOAD-INVENTORY-TABLE  THRU 0240-EXIT.
039400     READ AIDM-PKGBUILD-TXN-FILE
039500         AT END  SET BT-EOF-YES        TO TRUE.
039600*
039700 0200-EXIT.
039800     EXIT.
039900*-----------------------------------------------------------------
040000 0210-LOAD-WAREHOUSE-TABLE.
040100*
040200     READ AIDM-WAREHOUSE-FILE
040300         AT END  GO TO 0210-EXIT.
040400     ADD 1                         TO WS-WH-TABLE-COUNT.
040500     SET WS-WH-INX                 TO WS-WH-TABLE-COUNT.
040600     MOVE WH-WAREHOUSE-ID          TO TBWH-WAREHOUSE-ID(WS-WH-INX).
040700     MOVE WH-STATUS-CODE           TO TBWH-STATUS-CODE(WS-WH-INX).
040800     GO TO 0210-LOAD-WAREHOUSE-TABLE.
040900*
041000 0210-EXIT.
041100     EXIT.
041200*-----------------------------------------------------------------
041300 0220-LOAD-RELIEFRQST-TABLE.
041400*
041500     READ AIDM-RELIEFRQST-FILE
041600         AT END  GO TO 0220-EXIT.
041700     ADD 1                         TO WS-RQ-TABLE-COUNT.
041800     SET WS-RQ-INX                 TO WS-RQ-TABLE-COUNT.
041900     MOVE RR-RELIEFRQST-ID      TO TBRR-RELIEFRQST-ID(WS-RQ-INX).
042000     MOVE RR-STATUS-CODE        TO TBRR-STATUS-CODE(WS-RQ-INX).
042100     GO TO 0220-LOAD-RELIEFRQST-TABLE.
042200*
042300 0220-EXIT.
042400     EXIT.
042500*-----------------------------------------------------------------
042600 0230-LOAD-RELIEFRQST-ITEMS.
042700*
042800     READ AIDM-RELIEFRQST-ITEM-FILE
042900         AT END  GO TO 0230-EXIT.
043000     ADD 1                         TO WS-RI-TABLE-COUNT.
043100     SET WS-RI-INX                 TO WS-RI-TABLE-COUNT.
043200     MOVE RI-RELIEFRQST-ID    TO TBRI-RELIEFRQST-ID(WS-RI-INX).
043300     MOVE RI-ITEM-ID          TO TBRI-ITEM-ID(WS-RI-INX).
043400     MOVE RI-REQUEST-QTY      TO TBRI-REQUEST-QTY(WS-RI-INX).
043500     MOVE RI-ISSUE-QTY        TO TBRI-ISSUE-QTY(WS-RI-INX).
043600     MOVE RI-URGENCY-IND      TO TBRI-URGENCY-IND(WS-RI-INX).
043700     MOVE RI-RQST-REASON-DESC TO TBRI-RQST-REASON-DESC(WS-RI-INX).
043800     MOVE RI-REQUIRED-BY-DATE TO TBRI-REQUIRED-BY-DATE(WS-RI-INX).
043900     MOVE RI-STATUS-CODE      TO TBRI-STATUS-CODE(WS-RI-INX).
044000     MOVE RI-STATUS-REASON-DESC
044100                              TO TBRI-STATUS-REASON-DESC(WS-RI-INX).
044200     MOVE RI-ACTION-BY-ID     TO TBRI-ACTION-BY-ID(WS-RI-INX).
044300     MOVE RI-ACTION-DTIME     TO TBRI-ACTION-DTIME(WS-RI-INX).
044400     MOVE RI-VERSION-NBR      TO TBRI-VERSION-NBR(WS-RI-INX).
044500     GO TO 0230-LOAD-RELIEFRQST-ITEMS.
044600*
044700 0230-EXIT.
044800     EXIT.
044900*-----------------------------------------------------------------
045000 0240-LOAD-INVENTORY-TABLE.
045100*
045200     READ AIDM-INVENTORY-FILE
045300         AT END  GO TO 0240-EXIT.
045400     ADD 1                         TO WS-IV-TABLE-COUNT.
045500     SET WS-IV-INX                 TO WS-IV-TABLE-COUNT.
045600     MOVE IV-INVENTORY-ID     TO TBIV-INVENTORY-ID(WS-IV-INX).
045700     MOVE IV-WAREHOUSE-ID     TO TBIV-WAREHOUSE-ID(WS-IV-INX).
045800     MOVE IV-ITEM-ID          TO TBIV-ITEM-ID(WS-IV-INX).
045900     MOVE IV-USABLE-QTY       TO TBIV-USABLE-QTY(WS-IV-INX).
046000     MOVE IV-UOM-CODE         TO TBIV-UOM-CODE(WS-IV-INX).
046100     MOVE IV-STATUS-CODE      TO TBIV-STATUS-CODE(WS-IV-INX).
046200     GO TO 0240-LOAD-INVENTORY-TABLE.
046300*
046400 0240-EXIT.
046500     EXIT.
046600*-----------------------------------------------------------------
046700 0300-PROCESS-ONE-TXN.
046800*
046900     ADD 1                         TO WS-TXN-READ-COUNT.
047000     SET TXN-NOT-REJECTED          TO TRUE.
047100     SET REJ-NONE                  TO TRUE.
047200     MOVE ZERO                     TO WS-APPR-COUNT.
047300*
047400     PERFORM 1000-EDIT-TRANSACTION THRU 1000-EXIT.
047500*
047600     IF TXN-REJECTED
047700        PERFORM 8000-REJECT-TRANSACTION THRU 8000-EXIT
047800     ELSE
047900        PERFORM 2000-COMMIT-TRANSACTION THRU 2000-EXIT
048000     END-IF.
048100*
048200     READ AIDM-PKGBUILD-TXN-FILE
048300         AT END  SET BT-EOF-YES     TO TRUE.
048400*
048500 0300-EXIT.
048600     EXIT.
048700*-----------------------------------------------------------------
048800* RULE R1 - REQUEST MUST EXIST AND BE STATUS 2 OR 3.              *
048900*-----------------------------------------------------------------
049000 1000-EDIT-TRANSACTION.
049100*
049200     SET WS-RQ-INX                 TO 1.
049300     SEARCH WS-RQ-ENTRY
049400         AT END
049500             SET TXN-REJECTED      TO TRUE
049600             SET REJ-NO-REQUEST    TO TRUE
049700             GO TO 1000-EXIT
049800         WHEN TBRR-RELIEFRQST-ID(WS-RQ-INX) = BT-RELIEFRQST-ID
049900             SET WS-RQ-FOUND-INX   TO WS-RQ-INX.
050000*
050100     IF NOT TBRR-FULFILLABLE(WS-RQ-FOUND-INX)
051000        SET TXN-REJECTED          TO TRUE
051100        SET REJ-BAD-STATUS        TO TRUE
051200        GO TO 1000-EXIT
051300     END-IF.
051400*
051500*    RULE R2 - DESTINATION WAREHOUSE NEEDS AN ACTIVE INVENTORY   *
051600*    RECORD.  FIRST ACTIVE ROW FOR THE WAREHOUSE WINS.            *
051700*-----------------------------------------------------------------
051800     MOVE ZERO                     TO WS-IV-DEST-INX.
051900     SET WS-IV-INX                 TO 1.
052000     SEARCH WS-IV-ENTRY
052100         AT END
052200             CONTINUE
052300         WHEN TBIV-WAREHOUSE-ID(WS-IV-INX) = BT-WAREHOUSE-ID
052400              AND TBIV-ACTIVE(WS-IV-INX)
052500             SET WS-IV-DEST-INX    TO WS-IV-INX.
052600*
052700     IF WS-IV-DEST-INX = ZERO
052800        SET TXN-REJECTED          TO TRUE
052900        SET REJ-NO-DEST-INVENTORY TO TRUE
053000        GO TO 1000-EXIT
053100     END-IF.
053200*
053300     PERFORM 1300-EDIT-ONE-DETAIL-LINE THRU 1300-EXIT
053400             VARYING BT-DTL-INX FROM 1 BY 1
053500             UNTIL BT-DTL-INX > 20.
053600*
053700     IF TXN-REJECTED
053800        GO TO 1000-EXIT
053900     END-IF.
054000*
054100*    RULE R8 - AT LEAST ONE POSITIVE-QUANTITY DETAIL LINE.        *
054200*-----------------------------------------------------------------
054300     IF WS-APPR-COUNT = ZERO
054400        SET TXN-REJECTED          TO TRUE
054500        SET REJ-NO-DETAIL-LINES   TO TRUE
054600     END-IF.
054700*
054800 1000-EXIT.
054900     EXIT.
055000*-----------------------------------------------------------------
055100* EDITS ONE DETAIL LINE.  BLANK (ZERO ITEM-ID) LINES ARE SIMPLY   *
055200* SKIPPED.  A FAILING LINE REJECTS THE WHOLE TRANSACTION -- ONCE  *
055300* WS-TXN-REJECT-SW IS SET, LATER LINES ARE SKIPPED TOO.           *
055400*-----------------------------------------------------------------
055500 1300-EDIT-ONE-DETAIL-LINE.
055600*
055700     IF TXN-REJECTED
055800        GO TO 1300-EXIT
055900     END-IF.
056000*
056100     IF BT-DTL-ITEM-ID(BT-DTL-INX) = ZERO
056200        GO TO 1300-EXIT
056300     END-IF.
056400*
056500*    RULE R3 - QUANTITY MUST BE POSITIVE.                         *
056600*-----------------------------------------------------------------
056700     IF BT-DTL-ITEM-QTY(BT-DTL-INX) NOT > ZERO
056800        SET TXN-REJECTED            TO TRUE
056900        SET REJ-QTY-NOT-POSITIVE    TO TRUE
057000        GO TO 1300-EXIT
057100     END-IF.
057200*
057300*    RULE R4 - ITEM MUST EXIST ON THE ORIGINAL REQUEST.           *
057400*-----------------------------------------------------------------
057500     SET WS-RI-INX                  TO 1.
057600     SET WS-RI-FOUND-INX            TO ZERO.
057700     SEARCH WS-RI-ENTRY
057800         AT END
057900             CONTINUE
058000         WHEN TBRI-RELIEFRQST-ID(WS-RI-INX) = BT-RELIEFRQST-ID
058100              AND TBRI-ITEM-ID(WS-RI-INX) = BT-DTL-ITEM-ID(BT-DTL-INX)
058200             SET WS-RI-FOUND-INX    TO WS-RI-INX.
058300*
058400     IF WS-RI-FOUND-INX = ZERO
058500        SET TXN-REJECTED             TO TRUE
058600        SET REJ-ITEM-NOT-ON-REQUEST  TO TRUE
058700        GO TO 1300-EXIT
058800     END-IF.
058900*
059000*    RULE R5 - QUANTITY MUST NOT EXCEED REQUEST-QTY - ISSUE-QTY.  *
059100*-----------------------------------------------------------------
059200     COMPUTE WS-REMAINING-QTY = TBRI-REQUEST-QTY(WS-RI-FOUND-INX)
059300                               - TBRI-ISSUE-QTY(WS-RI-FOUND-INX).
059400     IF BT-DTL-ITEM-QTY(BT-DTL-INX) > WS-REMAINING-QTY
059500        SET TXN-REJECTED               TO TRUE
059600        SET REJ-QTY-EXCEEDS-REMAINING  TO TRUE
059700        GO TO 1300-EXIT
059800     END-IF.
059900*
060000*    RULE R6 - ACTIVE SOURCE INVENTORY FOR (WAREHOUSE, ITEM).     *
060100*-----------------------------------------------------------------
060200     SET WS-IV-INX                  TO 1.
060300     SET WS-IV-FOUND-INX            TO ZERO.
060400     SEARCH WS-IV-ENTRY
060500         AT END
060600             CONTINUE
060700         WHEN TBIV-WAREHOUSE-ID(WS-IV-INX) = BT-WAREHOUSE-ID
060800              AND TBIV-ITEM-ID(WS-IV-INX) = BT-DTL-ITEM-ID(BT-DTL-INX)
060900              AND TBIV-ACTIVE(WS-IV-INX)
061000             SET WS-IV-FOUND-INX    TO WS-IV-INX.
061100*
061200     IF WS-IV-FOUND-INX = ZERO
061300        SET TXN-REJECTED              TO TRUE
061400        SET REJ-NO-SOURCE-INVENTORY   TO TRUE
061500        GO TO 1300-EXIT
061600     END-IF.
061700*
061800*    RULE R7 - USABLE-QTY MUST COVER THE DETAIL QUANTITY.         *
061900*-----------------------------------------------------------------
062000     IF TBIV-USABLE-QTY(WS-IV-FOUND-INX) < BT-DTL-ITEM-QTY(BT-DTL-INX)
062100        SET TXN-REJECTED              TO TRUE
062200        SET REJ-INSUFFICIENT-STOCK    TO TRUE
062300        GO TO 1300-EXIT
062400     END-IF.
062500*
062600*    LINE PASSES EDIT -- STAGE IT, NOTHING POSTED YET.            *
062700*-----------------------------------------------------------------
062800     ADD 1                           TO WS-APPR-COUNT.
062900     SET WS-APPR-LINE-INX            TO WS-APPR-COUNT.
063000     MOVE BT-DTL-ITEM-ID(BT-DTL-INX)
063100                          TO WS-APPR-ITEM-ID(WS-APPR-LINE-INX).
063200     MOVE BT-DTL-ITEM-QTY(BT-DTL-INX)
063300                          TO WS-APPR-QTY(WS-APPR-LINE-INX).
063400     SET WS-APPR-RI-INX(WS-APPR-LINE-INX) TO WS-RI-FOUND-INX.
063500     SET WS-APPR-IV-INX(WS-APPR-LINE-INX) TO WS-IV-FOUND-INX.
063600     MOVE TBIV-UOM-CODE(WS-IV-FOUND-INX)
063700                      TO WS-APPR-UOM-CODE(WS-APPR-LINE-INX).
063800*
063900 1300-EXIT.
064000     EXIT.
064100*-----------------------------------------------------------------
064200* TRANSACTION PASSED EDIT -- POST ISSUE-QTY (VIA VERSLOCK), THEN  *
064300* WRITE THE PACKAGE HEADER AND ITEMS.  RULES R9, R10, R11.        *
064400*-----------------------------------------------------------------
064500 2000-COMMIT-TRANSACTION.
064600*
064700     PERFORM 2300-POST-ISSUE-QTY    THRU 2300-EXIT
064800             VARYING WS-APPR-LINE-INX FROM 1 BY 1
064900             UNTIL WS-APPR-LINE-INX > WS-APPR-COUNT.
065000*
065100     IF TXN-REJECTED
065200        PERFORM 8000-REJECT-TRANSACTION THRU 8000-EXIT
065300        GO TO 2000-EXIT
065400     END-IF.
065500*
065600     ADD 1                           TO SQ-LAST-PKG-ID.
065700     MOVE SQ-LAST-PKG-ID             TO WS-NEXT-PKG-ID.
065800*
065900     PERFORM 2100-BUILD-PACKAGE-HEADER THRU 2100-EXIT.
066000     PERFORM 2200-WRITE-PACKAGE-ITEMS  THRU 2200-EXIT
066100             VARYING WS-APPR-LINE-INX FROM 1 BY 1
066200             UNTIL WS-APPR-LINE-INX > WS-APPR-COUNT.
066300*
066400     ADD 1                           TO WS-TXN-ACCEPT-COUNT.
066500     DISPLAY 'PKGBUILD: PACKAGE ' WS-NEXT-PKG-ID
066600             ' BUILT FOR REQUEST ' BT-RELIEFRQST-ID.
066700*
066800 2000-EXIT.
066900     EXIT.
067000*-----------------------------------------------------------------
067100 2100-BUILD-PACKAGE-HEADER.
067200*
067300     MOVE WS-NEXT-PKG-ID             TO PH-RELIEFPKG-ID.
067400     MOVE TBIV-INVENTORY-ID(WS-IV-DEST-INX)
067500                                     TO PH-TO-INVENTORY-ID.
067600     MOVE BT-RELIEFRQST-ID           TO PH-RELIEFRQST-ID.
067700     MOVE BT-START-DATE              TO PH-START-DATE.
067800     MOVE SPACES                     TO PH-DISPATCH-DTIME.
067900     MOVE BT-TRANSPORT-MODE          TO PH-TRANSPORT-MODE.
068000     MOVE BT-COMMENTS-TEXT           TO PH-COMMENTS-TEXT.
068100     SET PH-STATUS-PENDING           TO TRUE.
068200     MOVE BT-USER-ID                 TO PH-CREATE-BY-ID
068300                                        PH-UPDATE-BY-ID.
068400     MOVE WS-CURRENT-TIMESTAMP       TO PH-CREATE-DTIME
068500                                        PH-UPDATE-DTIME
068600                                        PH-VERIFY-DTIME.
068900*
069000*    RULE R11 - VERIFY-BY IS THE OPERATOR ID, UPPER-CASED.  NO    *
069100*    INTRINSIC FUNCTION IN THIS SHOP'S COBOL -- DONE BY TABLE.    *
069200*-----------------------------------------------------------------
069300     PERFORM 2150-FOLD-USER-ID-UPPER THRU 2150-EXIT.
069400     MOVE WS-VERIFY-BY-UPPER         TO PH-VERIFY-BY-ID.
069500     MOVE 1                          TO PH-VERSION-NBR.
069600     WRITE PH-RELIEF-PACKAGE-HEADER.
069700*
070000 2100-EXIT.
070100     EXIT.
070200*-----------------------------------------------------------------
070300* FOLDS BT-USER-ID TO UPPER CASE ONE BYTE AT A TIME AGAINST THE   *
070400* SHOP'S STANDARD UPPER-CASE TRANSLATE TABLE (RULE R11).          *
070500*-----------------------------------------------------------------
070600 2150-FOLD-USER-ID-UPPER.
070700*
070800     MOVE BT-USER-ID                 TO WS-VERIFY-BY-UPPER.
070900     INSPECT WS-VERIFY-BY-UPPER
071000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
071100         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
071200*
071300 2150-EXIT.
071400     EXIT.
071500*-----------------------------------------------------------------
071600 2200-WRITE-PACKAGE-ITEMS.
071700*
071800     MOVE WS-NEXT-PKG-ID TO PI-RELIEFPKG-ID.
071900     MOVE TBIV-INVENTORY-ID(WS-APPR-IV-INX(WS-APPR-LINE-INX))
072000                             TO PI-FR-INVENTORY-ID.
072100     MOVE WS-APPR-ITEM-ID(WS-APPR-LINE-INX)
072200                             TO PI-ITEM-ID.
072300     MOVE WS-APPR-QTY(WS-APPR-LINE-INX)
072400                             TO PI-ITEM-QTY.
072500     MOVE WS-APPR-UOM-CODE(WS-APPR-LINE-INX)
072600                             TO PI-UOM-CODE.
072700     MOVE SPACES                     TO PI-REASON-TEXT.
072800     MOVE BT-USER-ID                 TO PI-CREATE-BY-ID
072900                                        PI-UPDATE-BY-ID.
073000     MOVE WS-CURRENT-TIMESTAMP       TO PI-CREATE-DTIME
073100                                        PI-UPDATE-DTIME.
073200     MOVE 1                          TO PI-VERSION-NBR.
073300     WRITE PI-RELIEF-PACKAGE-ITEM.
073400     ADD WS-APPR-QTY(WS-APPR-LINE-INX) TO WS-QTY-ISSUED-TOTAL.
073500*
073600 2200-EXIT.
073700     EXIT.
073800*-----------------------------------------------------------------
073900* POSTS ONE APPROVED LINE'S QUANTITY TO THE REQUEST-ITEM TABLE    *
074000* ROW THROUGH VERSLOCK (RULE R9, RULES V1/V2).  A CONFLICT HERE   *
074100* IS VIRTUALLY IMPOSSIBLE IN A SINGLE-THREADED BATCH RUN BUT THE  *
074200* CHECK IS MADE ANYWAY -- THIS SHOP CHECKS THE LOCK ON EVERY      *
074300* MASTER UPDATE, NO EXCEPTIONS.                                   *
074400*-----------------------------------------------------------------
074500 2300-POST-ISSUE-QTY.
074600*
074700     SET WS-RI-INX TO WS-APPR-RI-INX(WS-APPR-LINE-INX).
074800     MOVE TBRI-RELIEFRQST-ID(WS-RI-INX) TO VLK-RECORD-ID(1:9).
074900     MOVE TBRI-ITEM-ID(WS-RI-INX)       TO VLK-RECORD-ID(10:9).
075000     MOVE TBRI-VERSION-NBR(WS-RI-INX)   TO VLK-STORED-VERSION.
075100     MOVE TBRI-VERSION-NBR(WS-RI-INX)   TO VLK-READ-VERSION.
075200     CALL 'VERSLOCK'                  USING VLK-PARAMETERS.
075300*
075400     IF VLK-RESULT-CONFLICT
075500        SET TXN-REJECTED              TO TRUE
075600        SET REJ-LOCK-CONFLICT         TO TRUE
075700        GO TO 2300-EXIT
075800     END-IF.
075900*
076000     ADD WS-APPR-QTY(WS-APPR-LINE-INX)
076100                          TO TBRI-ISSUE-QTY(WS-RI-INX).
076200     MOVE VLK-NEW-VERSION            TO TBRI-VERSION-NBR(WS-RI-INX).
076300     MOVE BT-USER-ID                 TO TBRI-ACTION-BY-ID(WS-RI-INX).
076400     MOVE WS-CURRENT-TIMESTAMP       TO TBRI-ACTION-DTIME(WS-RI-INX).
076500*
076600 2300-EXIT.
076700     EXIT.
076800*-----------------------------------------------------------------
076900 8000-REJECT-TRANSACTION.
077000*
077100     ADD 1                           TO WS-TXN-REJECT-COUNT.
077200     PERFORM 8100-SET-REJECT-TEXT    THRU 8100-EXIT.
077300     MOVE SPACES                     TO RC-LINE-TEXT.
077400     STRING 'TXN '      DELIMITED BY SIZE
077500            WS-TXN-READ-COUNT  DELIMITED BY SIZE
077600            ' REQUEST '  DELIMITED BY SIZE
077700            BT-RELIEFRQST-ID   DELIMITED BY SIZE
077800            ' REJECTED - '     DELIMITED BY SIZE
077900            WS-REJECT-REASON-TEXT DELIMITED BY SIZE
078000         INTO RC-LINE-TEXT.
078100     WRITE RC-RUN-CONTROL-LINE.
078200*
078300 8000-EXIT.
078400     EXIT.
078500*-----------------------------------------------------------------
078600 8100-SET-REJECT-TEXT.
078700*
078800     EVALUATE TRUE
078900         WHEN REJ-NO-REQUEST
079000             MOVE 'REQUEST NOT FOUND' TO WS-REJECT-REASON-TEXT
079100         WHEN REJ-BAD-STATUS
079200             MOVE 'REQUEST NOT APPROVED OR PARTIALLY FILLED'
079300                                      TO WS-REJECT-REASON-TEXT
079400         WHEN REJ-NO-DEST-INVENTORY
079500             MOVE 'NO ACTIVE INVENTORY IN DEST WAREHOUSE'
079600                                      TO WS-REJECT-REASON-TEXT
079700         WHEN REJ-QTY-NOT-POSITIVE
079800             MOVE 'DETAIL QUANTITY NOT POSITIVE'
079900                                      TO WS-REJECT-REASON-TEXT
080000         WHEN REJ-ITEM-NOT-ON-REQUEST
080100             MOVE 'ITEM NOT ON ORIGINAL REQUEST'
080200                                      TO WS-REJECT-REASON-TEXT
080300         WHEN REJ-QTY-EXCEEDS-REMAINING
080400             MOVE 'QUANTITY EXCEEDS REMAINING TO ISSUE'
080500                                      TO WS-REJECT-REASON-TEXT
080600         WHEN REJ-NO-SOURCE-INVENTORY
080700             MOVE 'NO ACTIVE SOURCE INVENTORY FOR ITEM'
080800                                      TO WS-REJECT-REASON-TEXT
080900         WHEN REJ-INSUFFICIENT-STOCK
081000             MOVE 'INSUFFICIENT USABLE QUANTITY ON HAND'
081100                                      TO WS-REJECT-REASON-TEXT
081200         WHEN REJ-NO-DETAIL-LINES
081300             MOVE 'NO DETAIL LINE WITH POSITIVE QUANTITY'
081400                                      TO WS-REJECT-REASON-TEXT
081500         WHEN REJ-LOCK-CONFLICT
081600             MOVE 'OPTIMISTIC LOCK CONFLICT ON REQUEST ITEM'
081700                                      TO WS-REJECT-REASON-TEXT
081800         WHEN OTHER
081900             MOVE 'UNKNOWN REJECT REASON'
082000                                      TO WS-REJECT-REASON-TEXT
082100     END-EVALUATE.
082200*
082300 8100-EXIT.
082400     EXIT.
082500*-----------------------------------------------------------------
082600* REWRITES THE RELIEFRQST-ITEM MASTER IN FULL, CARRYING FORWARD   *
082700* THE ISSUE-QTY/ACTION-BY/ACTION-DTIME/VERSION-NBR POSTED ABOVE.  *
082800*-----------------------------------------------------------------
082900 8500-REWRITE-RELIEFRQST-ITEMS.
083000*
083100     PERFORM 8510-WRITE-ONE-RI-OUT  THRU 8510-EXIT
083200             VARYING WS-RI-INX FROM 1 BY 1
083300             UNTIL WS-RI-INX > WS-RI-TABLE-COUNT.
083400*
083500 8500-EXIT.
083600     EXIT.
083700*-----------------------------------------------------------------
083800 8510-WRITE-ONE-RI-OUT.
083900*
084000     MOVE TBRI-RELIEFRQST-ID(WS-RI-INX)    TO RO-RELIEFRQST-ID.
084100     MOVE TBRI-ITEM-ID(WS-RI-INX)          TO RO-ITEM-ID.
084200     MOVE TBRI-REQUEST-QTY(WS-RI-INX)      TO RO-REQUEST-QTY.
084300     MOVE TBRI-ISSUE-QTY(WS-RI-INX)        TO RO-ISSUE-QTY.
084400     MOVE TBRI-URGENCY-IND(WS-RI-INX)      TO RO-URGENCY-IND.
084500     MOVE TBRI-RQST-REASON-DESC(WS-RI-INX) TO RO-RQST-REASON-DESC.
084600     MOVE TBRI-REQUIRED-BY-DATE(WS-RI-INX) TO RO-REQUIRED-BY-DATE.
084700     MOVE TBRI-STATUS-CODE(WS-RI-INX)      TO RO-STATUS-CODE.
084800     MOVE TBRI-STATUS-REASON-DESC(WS-RI-INX)
084900                                     TO RO-STATUS-REASON-DESC.
085000     MOVE TBRI-ACTION-BY-ID(WS-RI-INX)     TO RO-ACTION-BY-ID.
085100     MOVE TBRI-ACTION-DTIME(WS-RI-INX)     TO RO-ACTION-DTIME.
085200     MOVE TBRI-VERSION-NBR(WS-RI-INX)      TO RO-VERSION-NBR.
085300     WRITE RO-RELIEF-REQUEST-ITEM-OUT.
085400*
085500 8510-EXIT.
085600     EXIT.
085700*-----------------------------------------------------------------
085800 9000-TERMINATE.
085900*
086000     MOVE SPACES                     TO RC-LINE-TEXT.
086100     STRING 'TOTALS - READ '    DELIMITED BY SIZE
086200            WS-TXN-READ-COUNT   DELIMITED BY SIZE
086300            ' ACCEPTED '        DELIMITED BY SIZE
086400            WS-TXN-ACCEPT-COUNT DELIMITED BY SIZE
086500            ' REJECTED '        DELIMITED BY SIZE
086600            WS-TXN-REJECT-COUNT DELIMITED BY SIZE
086700            ' QTY ISSUED '      DELIMITED BY SIZE
086800            WS-QTY-ISSUED-TOTAL DELIMITED BY SIZE
086900         INTO RC-LINE-TEXT.
087000     WRITE RC-RUN-CONTROL-LINE.
087100*
087200     REWRITE SQ-PKG-SEQUENCE-RECORD.
087300*
087400     CLOSE AIDM-PKGBUILD-TXN-FILE
087500           AIDM-RELIEFRQST-FILE
087600           AIDM-RELIEFRQST-ITEM-FILE
087700           AIDM-RELIEFRQST-ITEM-OUT-FILE
087800           AIDM-INVENTORY-FILE
087900           AIDM-WAREHOUSE-FILE
088000           AIDM-RELIEFPKG-FILE
088100           AIDM-RELIEFPKG-ITEM-FILE
088200           AIDM-PKG-SEQUENCE-FILE
088300           AIDM-RUN-CONTROL-FILE.
088400*
088500 9000-EXIT.
088600     EXIT.
